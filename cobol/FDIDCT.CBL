000100*----------------------------------------------------------------
000200* FDIDCT.CBL - Id-control record.  Single record, fixed length
000300*              40, rewritten in place each time a counter is
000400*              bumped.
000500*----------------------------------------------------------------
000600 FD  ID-CONTROL-FILE
000700     RECORDING MODE IS F
000800     LABEL RECORDS ARE STANDARD
000900     RECORD CONTAINS 40 CHARACTERS
001000     DATA RECORD IS ID-CONTROL-RECORD.
001100 01  ID-CONTROL-RECORD.
001200     05  IDCTL-KEY                   PIC 9(01) VALUE 1.
001300     05  IDCTL-COUNTERS.
001400         10  IDCTL-LAST-EXECUTION-ID  PIC 9(09).
001500         10  IDCTL-LAST-SETTLEMENT-ID PIC 9(09).
001600         10  IDCTL-LAST-SETTLEMENT-ITEM-ID
001700                                      PIC 9(09).
001800     05  IDCTL-COUNTERS-R REDEFINES IDCTL-COUNTERS.
001900         10  IDCTL-ALL-COUNTERS OCCURS 3 TIMES
002000                                      PIC 9(09).
002100     05  FILLER                       PIC X(12).
