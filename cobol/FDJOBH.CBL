000100*----------------------------------------------------------------
000200* FDJOBH.CBL - Batch run history record.  One row per execution
000300*              of the settlement job.  Fixed length 120, keyed
000400*              by JOBH-JOB-NAME + JOBH-EXECUTION-DATE so the
000500*              duplicate-run guard (rule 10) can read by key.
000600*----------------------------------------------------------------
000700 FD  JOB-EXECUTION-HISTORY-FILE
000800     RECORDING MODE IS F
000900     LABEL RECORDS ARE STANDARD
001000     RECORD CONTAINS 120 CHARACTERS
001100     DATA RECORD IS JOB-EXECUTION-HISTORY-RECORD.
001200 01  JOB-EXECUTION-HISTORY-RECORD.
001300     05  JOBH-KEY.
001400         10  JOBH-JOB-NAME            PIC X(50).
001500         10  JOBH-EXECUTION-DATE      PIC 9(08).
001600         10  JOBH-EXECUTION-DATE-R REDEFINES
001700             JOBH-EXECUTION-DATE.
001800             15  JOBH-EXEC-CCYY       PIC 9(04).
001900             15  JOBH-EXEC-MM         PIC 9(02).
002000             15  JOBH-EXEC-DD         PIC 9(02).
002100     05  JOBH-EXECUTION-ID            PIC 9(09).
002200     05  JOBH-EXECUTION-STATUS        PIC X(20).
002300         88  JOBH-STARTED             VALUE "STARTED".
002400         88  JOBH-COMPLETED           VALUE "COMPLETED".
002500         88  JOBH-FAILED              VALUE "FAILED".
002600         88  JOBH-PARTIALLY-FAILED    VALUE "PARTIALLY_FAILED".
002700     05  JOBH-TOTAL-SELLERS           PIC 9(09).
002800     05  JOBH-SUCCESS-COUNT           PIC 9(09).
002900     05  JOBH-SKIP-COUNT              PIC 9(09).
003000     05  FILLER                       PIC X(06).
