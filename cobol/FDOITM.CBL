000100*----------------------------------------------------------------
000200* FDOITM.CBL - Order-item extract record.  Child of ORDER-FILE
000300*              via OITM-ORDER-ID.  Fixed length 260, key
000400*              ORDER-ITEM-ID.  TOTAL-AMOUNT is the figure the
000500*              settlement math uses; UNIT-PRICE/QUANTITY are
000600*              display-only.
000700*----------------------------------------------------------------
000800 FD  ORDER-ITEM-FILE
000900     RECORDING MODE IS F
001000     LABEL RECORDS ARE STANDARD
001100     RECORD CONTAINS 260 CHARACTERS
001200     BLOCK CONTAINS 0 RECORDS
001300     DATA RECORD IS ORDER-ITEM-RECORD.
001400 01  ORDER-ITEM-RECORD.
001500     05  ORDER-ITEM-ID                PIC 9(09).
001600     05  OITM-ORDER-ID                PIC 9(09).
001700     05  OITM-PRODUCT-NAME            PIC X(200).
001800     05  OITM-UNIT-PRICE              PIC S9(10)V9(2).
001900     05  OITM-QUANTITY                PIC 9(05).
002000     05  OITM-TOTAL-AMOUNT            PIC S9(13)V9(2).
002100     05  OITM-IS-REFUNDED             PIC X(01).
002200         88  OITM-REFUND-FLAGGED      VALUE "Y".
002300         88  OITM-REFUND-NOT-FLAGGED  VALUE "N".
002400     05  FILLER                       PIC X(09).
