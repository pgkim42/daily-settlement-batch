000100*----------------------------------------------------------------
000200* FDORDR.CBL - Order extract record.  Child of SELLER-FILE via
000300*              SELLER-ID.  Fixed length 200, key ORDER-ID.
000400*----------------------------------------------------------------
000500 FD  ORDER-FILE
000600     RECORDING MODE IS F
000700     LABEL RECORDS ARE STANDARD
000800     RECORD CONTAINS 200 CHARACTERS
000900     BLOCK CONTAINS 0 RECORDS
001000     DATA RECORD IS ORDER-RECORD.
001100 01  ORDER-RECORD.
001200     05  ORDER-ID                     PIC 9(09).
001300     05  ORDER-NO                     PIC X(100).
001400     05  ORDER-SELLER-ID               PIC 9(09).
001500     05  ORDER-STATUS                 PIC X(10).
001600         88  ORDER-IS-PENDING         VALUE "PENDING".
001700         88  ORDER-IS-CONFIRMED       VALUE "CONFIRMED".
001800         88  ORDER-IS-SHIPPED         VALUE "SHIPPED".
001900         88  ORDER-IS-DELIVERED       VALUE "DELIVERED".
002000         88  ORDER-IS-CANCELLED       VALUE "CANCELLED".
002100         88  ORDER-IS-SETTLE-ELIGIBLE VALUE "CONFIRMED"
002200                                             "SHIPPED"
002300                                             "DELIVERED".
002400     05  ORDER-DATE-YMD               PIC 9(08).
002500     05  ORDER-DATE-YMD-R REDEFINES ORDER-DATE-YMD.
002600         10  ORDER-DATE-CCYY          PIC 9(04).
002700         10  ORDER-DATE-MM            PIC 9(02).
002800         10  ORDER-DATE-DD            PIC 9(02).
002900     05  ORDER-DATE-HMS               PIC 9(06).
003000     05  ORDER-TOTAL-AMOUNT           PIC S9(13)V9(2).
003100     05  ORDER-SHIPPING-FEE           PIC S9(08)V9(2).
003200     05  FILLER                       PIC X(33).
