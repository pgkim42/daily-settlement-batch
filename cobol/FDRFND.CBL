000100*----------------------------------------------------------------
000200* FDRFND.CBL - Refund extract record.  Child of ORDER-ITEM-FILE
000300*              via RFND-ORDER-ITEM-ID.  Fixed length 600, key
000400*              REFUND-ID.  Eligible for settlement only when
000500*              RFND-STATUS = COMPLETED and RFND-COMPLETED-YMD
000600*              falls in the target day.
000700*----------------------------------------------------------------
000800 FD  REFUND-FILE
000900     RECORDING MODE IS F
001000     LABEL RECORDS ARE STANDARD
001100     RECORD CONTAINS 600 CHARACTERS
001200     BLOCK CONTAINS 0 RECORDS
001300     DATA RECORD IS REFUND-RECORD.
001400 01  REFUND-RECORD.
001500     05  REFUND-ID                    PIC 9(09).
001600     05  RFND-ORDER-ITEM-ID           PIC 9(09).
001700     05  RFND-TYPE                    PIC X(20).
001800         88  RFND-IS-FULL             VALUE "FULL".
001900         88  RFND-IS-PARTIAL-AMOUNT   VALUE "PARTIAL_AMOUNT".
002000         88  RFND-IS-PARTIAL-QUANTITY VALUE "PARTIAL_QUANTITY".
002100     05  RFND-AMOUNT                  PIC S9(13)V9(2).
002200     05  RFND-QUANTITY                PIC 9(05).
002300     05  RFND-REASON                  PIC X(500).
002400     05  RFND-STATUS                  PIC X(10).
002500         88  RFND-IS-PENDING          VALUE "PENDING".
002600         88  RFND-IS-APPROVED         VALUE "APPROVED".
002700         88  RFND-IS-REJECTED         VALUE "REJECTED".
002800         88  RFND-IS-COMPLETED        VALUE "COMPLETED".
002900     05  RFND-COMPLETED-YMD           PIC 9(08).
003000     05  RFND-COMPLETED-YMD-R REDEFINES RFND-COMPLETED-YMD.
003100         10  RFND-COMPLETED-CCYY      PIC 9(04).
003200         10  RFND-COMPLETED-MM        PIC 9(02).
003300         10  RFND-COMPLETED-DD        PIC 9(02).
003400     05  RFND-COMPLETED-HMS           PIC 9(06).
003500     05  FILLER                       PIC X(18).
