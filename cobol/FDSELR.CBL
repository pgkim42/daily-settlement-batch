000100*----------------------------------------------------------------
000200* FDSELR.CBL - Seller master extract record.  One row per seller
000300*              considered by the nightly settlement run.
000400*              Fixed length 200, sequential, key SELLER-ID.
000500*----------------------------------------------------------------
000600 FD  SELLER-FILE
000700     RECORDING MODE IS F
000800     LABEL RECORDS ARE STANDARD
000900     RECORD CONTAINS 200 CHARACTERS
001000     BLOCK CONTAINS 0 RECORDS
001100     DATA RECORD IS SELLER-RECORD.
001200 01  SELLER-RECORD.
001300     05  SELLER-ID                    PIC 9(09).
001400     05  SELLER-CODE                  PIC X(50).
001500     05  SELLER-NAME                  PIC X(100).
001600     05  SELLER-COMMISSION-RATE       PIC S9(1)V9(4).
001700     05  SELLER-COMMISSION-RATE-R REDEFINES
001800         SELLER-COMMISSION-RATE.
001900         10  SELLER-COMM-RATE-WHOLE   PIC S9(1).
002000         10  SELLER-COMM-RATE-DECML   PIC 9(4).
002100     05  SELLER-STATUS                PIC X(10).
002200         88  SELLER-IS-ACTIVE         VALUE "ACTIVE".
002300         88  SELLER-IS-INACTIVE       VALUE "INACTIVE".
002400         88  SELLER-IS-SUSPENDED      VALUE "SUSPENDED".
002500     05  FILLER                       PIC X(26).
