000100*----------------------------------------------------------------
000200* FDSETI.CBL - Settlement detail record.  One row per eligible
000300*              order-item (ITEM-TYPE SALE) or completed refund
000400*              (ITEM-TYPE REFUND).  Fixed length 600, foreign
000500*              key SETI-SETTLEMENT-ID links back to the header.
000600*----------------------------------------------------------------
000700 FD  SETTLEMENT-ITEM-FILE
000800     RECORDING MODE IS F
000900     LABEL RECORDS ARE STANDARD
001000     RECORD CONTAINS 600 CHARACTERS
001100     BLOCK CONTAINS 0 RECORDS
001200     DATA RECORD IS SETTLEMENT-ITEM-RECORD.
001300 01  SETTLEMENT-ITEM-RECORD.
001400     05  SETTLEMENT-ITEM-ID           PIC 9(09).
001500     05  SETI-SETTLEMENT-ID           PIC 9(09).
001600     05  SETI-ITEM-TYPE               PIC X(10).
001700         88  SETI-TYPE-IS-SALE        VALUE "SALE".
001800         88  SETI-TYPE-IS-REFUND      VALUE "REFUND".
001900         88  SETI-TYPE-IS-ADJUSTMENT  VALUE "ADJUSTMENT".
002000     05  SETI-SOURCE-TYPE             PIC X(10).
002100         88  SETI-SOURCE-IS-OITEM     VALUE "ORDER_ITEM".
002200         88  SETI-SOURCE-IS-REFUND    VALUE "REFUND".
002300         88  SETI-SOURCE-IS-MANUAL    VALUE "MANUAL".
002400     05  SETI-SOURCE-ID               PIC 9(09).
002500     05  SETI-GROSS-AMOUNT            PIC S9(13)V9(2).
002600     05  SETI-COMMISSION-RATE         PIC S9(1)V9(4).
002700     05  SETI-COMMISSION-AMOUNT       PIC S9(13)V9(2).
002800     05  SETI-NET-AMOUNT              PIC S9(13)V9(2).
002900     05  SETI-DESCRIPTION             PIC X(500).
003000     05  FILLER                       PIC X(03).
