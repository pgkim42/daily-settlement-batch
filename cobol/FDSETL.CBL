000100*----------------------------------------------------------------
000200* FDSETL.CBL - Settlement header record.  One row per seller/day
000300*              that produced a settlement.  Fixed length 160,
000400*              surrogate key SETTLEMENT-ID assigned on write.
000500*----------------------------------------------------------------
000600 FD  SETTLEMENT-FILE
000700     RECORDING MODE IS F
000800     LABEL RECORDS ARE STANDARD
000900     RECORD CONTAINS 160 CHARACTERS
001000     BLOCK CONTAINS 0 RECORDS
001100     DATA RECORD IS SETTLEMENT-RECORD.
001200 01  SETTLEMENT-RECORD.
001300     05  SETTLEMENT-ID                PIC 9(09).
001400     05  SETL-SELLER-ID               PIC 9(09).
001500     05  SETL-CYCLE-TYPE              PIC X(10).
001600         88  SETL-CYCLE-IS-DAILY      VALUE "DAILY".
001700     05  SETL-PERIOD-START            PIC 9(08).
001800     05  SETL-PERIOD-START-R REDEFINES SETL-PERIOD-START.
001900         10  SETL-PSTART-CCYY         PIC 9(04).
002000         10  SETL-PSTART-MM           PIC 9(02).
002100         10  SETL-PSTART-DD           PIC 9(02).
002200     05  SETL-PERIOD-END              PIC 9(08).
002300     05  SETL-GROSS-SALES-AMOUNT      PIC S9(13)V9(2).
002400     05  SETL-REFUND-AMOUNT           PIC S9(13)V9(2).
002500     05  SETL-COMMISSION-RATE         PIC S9(1)V9(4).
002600     05  SETL-COMMISSION-AMOUNT       PIC S9(13)V9(2).
002700     05  SETL-TAX-AMOUNT              PIC S9(13)V9(2).
002800     05  SETL-ADJUSTMENT-AMOUNT       PIC S9(13)V9(2).
002900     05  SETL-PAYOUT-AMOUNT           PIC S9(13)V9(2).
003000     05  SETL-STATUS                  PIC X(10).
003100         88  SETL-STATUS-IS-PENDING   VALUE "PENDING".
003200     05  FILLER                       PIC X(11).
