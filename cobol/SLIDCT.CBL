000100*----------------------------------------------------------------
000200* SLIDCT.CBL - FILE-CONTROL entry for the settlement id-control
000300*              file.  One permanent record holding the last id
000400*              handed out for each surrogate key this batch
000500*              generates on write (EXECUTION-ID, SETTLEMENT-ID,
000600*              SETTLEMENT-ITEM-ID) - keyed the same way this shop
000700*              has always kept its one-record control file
000800*              (READ RECORD / REWRITE INVALID KEY), just with
000900*              three counters on the record instead of one.
001000*----------------------------------------------------------------
001100     SELECT ID-CONTROL-FILE
001200            ASSIGN TO "IDCNTRL"
001300            ORGANIZATION IS INDEXED
001400            ACCESS MODE IS RANDOM
001500            RECORD KEY IS IDCTL-KEY
001600            FILE STATUS IS W-IDCTL-FILE-STATUS.
