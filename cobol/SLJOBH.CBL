000100*----------------------------------------------------------------
000200* SLJOBH.CBL - FILE-CONTROL entry for the batch run history
000300*              file.  Both an output (one row appended per run)
000400*              and an input (read for the duplicate-run guard
000500*              and rewritten at end of run).
000600*----------------------------------------------------------------
000700     SELECT JOB-EXECUTION-HISTORY-FILE
000800            ASSIGN TO "JOBHIST"
000900            ORGANIZATION IS INDEXED
001000            ACCESS MODE IS DYNAMIC
001100            RECORD KEY IS JOBH-KEY
001200            FILE STATUS IS W-JOBH-FILE-STATUS.
