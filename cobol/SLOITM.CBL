000100*----------------------------------------------------------------
000200* SLOITM.CBL - FILE-CONTROL entry for the order-item extract,
000300*              child of ORDER-FILE (1:N).
000400*----------------------------------------------------------------
000500     SELECT ORDER-ITEM-FILE
000600            ASSIGN TO "OITEMIN"
000700            ORGANIZATION IS SEQUENTIAL
000800            ACCESS MODE IS SEQUENTIAL
000900            FILE STATUS IS W-OITEM-FILE-STATUS.
