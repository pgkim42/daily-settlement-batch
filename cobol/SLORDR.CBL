000100*----------------------------------------------------------------
000200* SLORDR.CBL - FILE-CONTROL entry for the order extract.  Read
000300*              per seller by SELLER-ID / ORDER-DATE range, so
000400*              the extract is presented sorted by SELLER-ID
000500*              (secondary key ORDER-DATE) for the settlement run.
000600*----------------------------------------------------------------
000700     SELECT ORDER-FILE
000800            ASSIGN TO "ORDERIN"
000900            ORGANIZATION IS SEQUENTIAL
001000            ACCESS MODE IS SEQUENTIAL
001100            FILE STATUS IS W-ORDER-FILE-STATUS.
