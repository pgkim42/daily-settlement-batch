000100*----------------------------------------------------------------
000200* SLRFND.CBL - FILE-CONTROL entry for the refund extract, child
000300*              of ORDER-ITEM-FILE (1:N).  Filtered downstream by
000400*              REFUND-STATUS and REFUNDED-AT.
000500*----------------------------------------------------------------
000600     SELECT REFUND-FILE
000700            ASSIGN TO "RFUNDIN"
000800            ORGANIZATION IS SEQUENTIAL
000900            ACCESS MODE IS SEQUENTIAL
001000            FILE STATUS IS W-RFUND-FILE-STATUS.
