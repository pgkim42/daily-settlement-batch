000100*----------------------------------------------------------------
000200* SLSELR.CBL - FILE-CONTROL entry for the seller master extract
000300*              that drives the settlement batch.  Must arrive
000400*              pre-sorted ascending by SELLER-ID; this program
000500*              does not sort it itself.
000600*----------------------------------------------------------------
000700     SELECT SELLER-FILE
000800            ASSIGN TO "SELLERIN"
000900            ORGANIZATION IS SEQUENTIAL
001000            ACCESS MODE IS SEQUENTIAL
001100            FILE STATUS IS W-SELLER-FILE-STATUS.
