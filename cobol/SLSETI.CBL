000100*----------------------------------------------------------------
000200* SLSETI.CBL - FILE-CONTROL entry for the settlement detail
000300*              file, child of SETTLEMENT-FILE (1:N).  Output
000400*              only - opened OUTPUT/EXTEND, never read back.
000500*----------------------------------------------------------------
000600     SELECT SETTLEMENT-ITEM-FILE
000700            ASSIGN TO "SETIOUT"
000800            ORGANIZATION IS SEQUENTIAL
000900            ACCESS MODE IS SEQUENTIAL
001000            FILE STATUS IS W-SETI-FILE-STATUS.
