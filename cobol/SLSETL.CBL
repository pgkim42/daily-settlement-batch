000100*----------------------------------------------------------------
000200* SLSETL.CBL - FILE-CONTROL entry for the settlement header
000300*              file.  SETTLEMENT-PROCESSOR opens it INPUT first
000400*              to build the idempotency table (rule 9), closes
000500*              it, then re-opens it EXTEND to append this run's
000600*              new header rows.
000700*----------------------------------------------------------------
000800     SELECT SETTLEMENT-FILE
000900            ASSIGN TO "SETLOUT"
001000            ORGANIZATION IS SEQUENTIAL
001100            ACCESS MODE IS SEQUENTIAL
001200            FILE STATUS IS W-SETL-FILE-STATUS.
