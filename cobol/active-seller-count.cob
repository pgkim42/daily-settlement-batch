000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    active-seller-count.
000300 AUTHOR.        D. OKAFOR.
000400 INSTALLATION.  SETTLEMENTS - DATA PROCESSING.
000500 DATE-WRITTEN.  02/06/87.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900*  C H A N G E   L O G
001000*----------------------------------------------------------------
001100* 02/06/87  DO    ORIGINAL CODING.  SAME READ-NEXT-UNTIL-END-OF-
001200*                 FILE SHAPE THIS SHOP USED TO CLEAR VOUCHER
001300*                 SELECTIONS, REUSED HERE TO COUNT ACTIVE
001400*                 SELLERS FOR THE SETTLEMENT RUN'S OPENING
001500*                 TOTALS.
001600* 05/14/91  RP    REQ 9105-002.  SKIPPED SUSPENDED AND CLOSED
001700*                 SELLERS - ORIGINAL VERSION COUNTED EVERY
001800*                 RECORD ON THE FILE REGARDLESS OF STATUS.
001900* 12/02/98  MFS   Y2K PROJECT.  NO DATE FIELDS TOUCHED BY THIS
002000*                 PROGRAM.  SIGNED OFF PER Y2K-0447.
002100* 03/22/00  MFS   REQ 0003-007.  POST-Y2K SWEEP - CONFIRMED THE
002200*                 SELLER-FILE STATUS BYTE STILL COMES BACK "00"/
002300*                 "10" UNDER THE NEW SYSTEM DATE FORMAT.  NO CODE
002400*                 CHANGE, JUST A SIGN-OFF NOTE FOR THE AUDIT
002500*                 FOLDER.
002600* 07/09/04  RP    REQ 0407-018.  ADDED THE WS-RECORD-COUNT-BYTES
002700*                 REDEFINES SO THE OPERATOR CONSOLE DUMP UTILITY
002800*                 CAN DISPLAY THE RUNNING COUNT IN HEX WHEN A
002900*                 CALL ABENDS PARTWAY THROUGH - SEE JOB-RUN-
003000*                 CONTROL'S SAME-STYLE REDEFINES FOR THE PATTERN
003100*                 THIS WAS COPIED FROM.
003200*----------------------------------------------------------------
003300*  PURPOSE
003400*----------------------------------------------------------------
003500*  WHOLE-FILE PASS OVER SELLER-FILE COUNTING SELLERS WITH
003600*  SELLER-STATUS = ACTIVE (RULE 9) INTO SCNT-TOTAL-SELLERS FOR
003700*  THE SETTLEMENT RUN'S OPENING TOTAL (BATCH FLOW STEP 1).
003800*
003900*  THIS PROGRAM DOES NOT DECIDE WHETHER A SELLER IS SETTLED -
004000*  IT ONLY PRODUCES THE HEADCOUNT DAILY-SETTLEMENT-JOB PRINTS ON
004100*  THE END-OF-RUN SUMMARY LINE (REQ 8708-019).  THE ACTUAL PER-
004200*  SELLER ELIGIBILITY DECISION IS MADE INDEPENDENTLY BY
004300*  SETTLEMENT-PROCESSOR WHEN IT WALKS SELLER-FILE A SECOND TIME -
004400*  THE TWO PASSES ARE DELIBERATELY KEPT SEPARATE SO A CHANGE TO
004500*  ONE DOES NOT SILENTLY CHANGE THE OTHER'S COUNT.
004600*----------------------------------------------------------------
004700 
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-370.
005100 OBJECT-COMPUTER.  IBM-370.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600 
005700*              SLSELR.CBL carries the SELECT/ASSIGN and the
005800*              FILE STATUS clause for SELLER-FILE - see FDSELR
005900*              for the record layout this program reads.
006000     COPY "SLSELR.CBL".
006100 
006200 DATA DIVISION.
006300 FILE SECTION.
006400 
006500     COPY "FDSELR.CBL".
006600 
006700 WORKING-STORAGE SECTION.
006800 
006900 01  WS-PROGRAM-ID                PIC X(20) VALUE
007000         "active-seller-count".
007100 
007200*              W-SELLER-FILE-STATUS is moved into from the
007300*              FILE STATUS clause in SLSELR.CBL after every
007400*              OPEN/READ/CLOSE against SELLER-FILE.
007500 01  W-SELLER-FILE-STATUS         PIC XX.
007600     88  SELLER-FILE-STATUS-OK        VALUE "00".
007700     88  SELLER-FILE-STATUS-EOF       VALUE "10".
007800*              class/action breakdown of the two-byte status,
007900*              kept for console dumps when a status comes back
008000*              neither "00" nor "10" - see the 07/09/04 entry
008100*              above for the twin idea applied to the counter.
008200 01  W-SELLER-FILE-STATUS-R REDEFINES W-SELLER-FILE-STATUS.
008300     05  W-SELLER-STATUS-CLASS    PIC X.
008400     05  W-SELLER-STATUS-ACTION   PIC X.
008500 
008600*              driving switch for the PERFORM ... UNTIL below -
008700*              set only by 1000-READ-SELLER-NEXT's AT END clause.
008800 01  W-END-OF-FILE                PIC X VALUE "N".
008900     88  END-OF-FILE              VALUE "Y".
009000 
009100*              running headcount of ACTIVE sellers seen so far -
009200*              COMP per the shop's rule that every counter is
009300*              binary, never zoned, regardless of how small the
009400*              file is expected to run.
009500 01  WS-COUNTER-AREA.
009600     05  WS-RECORD-COUNT          PIC S9(7) COMP.
009700*              byte-level view of the counter for the console
009800*              dump utility mentioned in the 07/09/04 entry.
009900 01  WS-COUNTER-AREA-R REDEFINES WS-COUNTER-AREA.
010000     05  WS-RECORD-COUNT-BYTES    PIC X(04).
010100 
010200 LINKAGE SECTION.
010300*              single group parameter, per this shop's CALL
010400*              convention - daily-settlement-job passes one
010500*              group item, never a list of elementary ones.
010600 01  SCNT-PARAMETERS.
010700*              handed back to the caller as the run's opening
010800*              TOTAL-SELLERS figure (JCTL-TOTAL-SELLERS later).
010900     05  SCNT-TOTAL-SELLERS       PIC 9(09).
011000     05  SCNT-TOTAL-SELLERS-R REDEFINES SCNT-TOTAL-SELLERS.
011100         10  SCNT-TOTAL-SELLERS-DISPLAY PIC X(09).
011200*              always returned zero by this program - there is
011300*              no failure path once SELLER-FILE is open, a whole-
011400*              file read-to-end-of-file cannot itself go bad in
011500*              any way this program traps for.
011600     05  SCNT-RETURN-CODE         PIC 9(01).
011700         88  SCNT-OK                  VALUE 0.
011800     05  FILLER                   PIC X(04).
011900 
012000 PROCEDURE DIVISION USING SCNT-PARAMETERS.
012100 
012200*----------------------------------------------------------------
012300*  0000-MAIN-LINE
012400*      OPENS SELLER-FILE, PRIMES THE READ, THEN LOOPS THE
012500*      COUNT-AND-READ-NEXT PARAGRAPH UNTIL END-OF-FILE.  THIS IS
012600*      THE SAME PRIME-THEN-LOOP SHAPE USED BY EVERY SEQUENTIAL
012700*      READER IN THIS SHOP - THE FIRST READ IS OUTSIDE THE LOOP
012800*      SO A ZERO-ROW FILE FALLS STRAIGHT THROUGH WITHOUT EVER
012900*      TESTING SELLER-IS-ACTIVE ON GARBAGE.
013000*----------------------------------------------------------------
013100 0000-MAIN-LINE.
013200     MOVE 0 TO SCNT-RETURN-CODE.
013300     MOVE ZEROS TO WS-RECORD-COUNT.
013400     OPEN INPUT SELLER-FILE.
013500     PERFORM 1000-READ-SELLER-NEXT THRU 1000-EXIT.
013600     PERFORM 2000-COUNT-IF-ACTIVE-READ-NEXT THRU 2000-EXIT
013700         UNTIL END-OF-FILE.
013800     CLOSE SELLER-FILE.
013900     MOVE WS-RECORD-COUNT TO SCNT-TOTAL-SELLERS.
014000     GOBACK.
014100 
014200*----------------------------------------------------------------
014300*  2000-COUNT-IF-ACTIVE-READ-NEXT
014400*      RULE 9 - ONLY SELLER-STATUS = ACTIVE COUNTS TOWARD THE
014500*      RUN'S OPENING TOTAL.  SUSPENDED AND CLOSED SELLERS STILL
014600*      OCCUPY A ROW ON SELLER-FILE (REQ 9105-002 ABOVE) BUT ARE
014700*      NOT PART OF TONIGHT'S SETTLEMENT POPULATION.
014800*----------------------------------------------------------------
014900 2000-COUNT-IF-ACTIVE-READ-NEXT.
015000     IF SELLER-IS-ACTIVE
015100        ADD 1 TO WS-RECORD-COUNT.
015200*              always read the next row regardless of whether
015300*              this one counted - the loop test above is on
015400*              END-OF-FILE, not on the status of any one record.
015500     PERFORM 1000-READ-SELLER-NEXT THRU 1000-EXIT.
015600 2000-EXIT.
015700     EXIT.
015800 
015900*----------------------------------------------------------------
016000*  1000-READ-SELLER-NEXT
016100*      SHARED READ PARAGRAPH - CALLED ONCE TO PRIME THE LOOP AND
016200*      AGAIN FROM INSIDE 2000-COUNT-IF-ACTIVE-READ-NEXT ON EVERY
016300*      PASS.  W-END-OF-FILE IS THE ONLY THING THIS PARAGRAPH
016400*      TOUCHES BESIDES THE FILE ITSELF.
016500*----------------------------------------------------------------
016600 1000-READ-SELLER-NEXT.
016700     READ SELLER-FILE
016800         AT END MOVE "Y" TO W-END-OF-FILE.
016900 1000-EXIT.
017000     EXIT.
