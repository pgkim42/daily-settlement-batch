000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    commission-calculator.
000300 AUTHOR.        R. PATEL.
000400 INSTALLATION.  SETTLEMENTS - DATA PROCESSING.
000500 DATE-WRITTEN.  04/12/89.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900*  C H A N G E   L O G
001000*----------------------------------------------------------------
001100* 04/12/89  RP    ORIGINAL CODING.  COMMISSION/TAX/PAYOUT MATH
001200*                 FACTORED OUT OF THE VOUCHER PROCESSOR SO THE
001300*                 SELLER SETTLEMENT WORK COULD SHARE ONE ROUTINE
001400*                 FOR HEADER TOTALS AND LINE-ITEM TOTALS.
001500* 09/03/89  RP    REQ 8912-114.  ADDED FUNCTION-CODE SWITCH SO A
001600*                 SINGLE CALL INTERFACE COVERS BOTH THE HEADER
001700*                 CALCULATION (NET/COMMISSION/TAX/PAYOUT) AND THE
001800*                 LINE CALCULATION (COMMISSION/NET PER LINE).
001900* 02/14/91  DLO   REQ 9101-055.  ROUNDING WAS TRUNCATING ON A FEW
002000*                 SELLERS WITH A .995 COMMISSION RATE - CHANGED
002100*                 ALL COMPUTE STATEMENTS TO USE ROUNDED.
002200* 07/22/93  DLO   REQ 9307-009.  TAX RATE WAS A LITERAL IN THREE
002300*                 PLACES - PULLED IT INTO ONE WORKING-STORAGE
002400*                 ITEM, VAT-RATE, SO FINANCE CAN CONFIRM IT WITH
002500*                 ONE LOOK AT THE LISTING.
002600* 11/30/98  MFS   Y2K PROJECT.  REVIEWED ALL DATE-SENSITIVE
002700*                 FIELDS - THIS PROGRAM DOES NOT DATE-COMPARE,
002800*                 NO CHANGES REQUIRED.  SIGNED OFF PER Y2K-0447.
002900* 03/09/99  MFS   REQ 9903-021.  CALC-RETURN-CODE WAS NEVER SET
003000*                 TO ZERO ON A NORMAL RETURN FROM FUNCTION 2 -
003100*                 CALLERS RELYING ON THE STARTING VALUE OF THE
003200*                 CALLER'S OWN FIELD COULD SEE A STALE CODE.
003300*                 NOW INITIALIZED ON ENTRY.
003400* 08/17/01  RP    REQ 0108-033.  FINANCE ASKED FOR CONFIRMATION
003500*                 THAT THE VAT-RATE CONSTANT SURVIVES A COMPILE
003600*                 ON THE NEW COMPILER RELEASE UNCHANGED - IT
003700*                 DOES, PIC S9(1)V9(4) VALUE 0.1000 STILL LOADS
003800*                 AS EXACTLY .1000, NO BINARY-FRACTION DRIFT.
003900*                 NO CODE CHANGE.
004000* 02/11/03  DLO   REQ 0302-006.  A SELLER WITH ADJUSTMENT-AMOUNT
004100*                 LARGE ENOUGH TO DRIVE CALC-PAYOUT-AMOUNT
004200*                 NEGATIVE WAS COMING BACK WITH THE SIGN INTACT
004300*                 BUT AN OPERATOR MISREAD IT AS A TRUNCATED
004400*                 POSITIVE NUMBER ON THE CONSOLE DUMP - ADDED THE
004500*                 CALC-PAYOUT-AMOUNT-R DOLLARS/CENTS REDEFINES SO
004600*                 THE SIGN NIBBLE IS VISIBLE ON A RAW DUMP.
004700*----------------------------------------------------------------
004800*  PURPOSE
004900*----------------------------------------------------------------
005000*  ONE SHARED CALCULATION ROUTINE FOR THE DAILY SELLER SETTLEMENT
005100*  RUN.  CALLED WITH CALC-FUNCTION-CODE = 1 TO PRICE ONE
005200*  SETTLEMENT-ITEM LINE (SALE OR REFUND - REFUND CALLERS PASS
005300*  THE GROSS AMOUNT ALREADY NEGATED) OR = 2 TO PRICE THE
005400*  SETTLEMENT HEADER TOTALS FOR A SELLER/DAY.  ALL MONEY MATH IS
005500*  FIXED-POINT, SCALE 2, ROUNDED HALF-UP (COBOL ROUNDED ROUNDS
005600*  HALF AWAY FROM ZERO, WHICH IS THE SAME THING FOR THESE SIGNS).
005700*
005800*  KEPT DELIBERATELY DUMB - THIS ROUTINE DOES NOT READ OR WRITE
005900*  ANY FILE AND DOES NOT KNOW WHAT A SELLER OR AN ORDER IS.  IT
006000*  TAKES NUMBERS IN, RETURNS NUMBERS OUT.  THAT WAY THE COMMISSION
006100*  MATH IS TESTABLE (AND WAS TESTED, REQ 9101-055 AND 0302-006
006200*  ABOVE) WITHOUT STANDING UP THE WHOLE SETTLEMENT RUN.
006300*----------------------------------------------------------------
006400 
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER.  IBM-370.
006800 OBJECT-COMPUTER.  IBM-370.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100 
007200 DATA DIVISION.
007300 WORKING-STORAGE SECTION.
007400 
007500 01  WS-PROGRAM-ID                PIC X(22) VALUE
007600         "commission-calculator".
007700 
007800*              10% VAT RATE - FINANCE-OWNED CONSTANT, SEE REQ
007900*              9307-009 ABOVE.  KEEP IN ONE PLACE - DO NOT LET A
008000*              FUTURE MAINTAINER RE-LITERAL THIS INTO A COMPUTE
008100*              STATEMENT SOMEWHERE ELSE, THAT IS EXACTLY THE BUG
008200*              REQ 9307-009 WAS OPENED TO FIX.
008300 77  WS-VAT-RATE                  PIC S9(1)V9(4) VALUE 0.1000.
008400 
008500*              scratch used only while pricing the header -
008600*              function 2 fills these three subtotals in order
008700*              (net sales, then commission, then tax) before the
008800*              final payout COMPUTE at the bottom of 2000-CALC-
008900*              HEADER references all three.
009000 01  WS-HEADER-WORK.
009100     05  WS-NET-SALES-AMOUNT      PIC S9(13)V9(2).
009200     05  WS-COMMISSION-SUBTOTAL   PIC S9(13)V9(2).
009300     05  WS-TAX-SUBTOTAL          PIC S9(13)V9(2).
009400     05  FILLER                   PIC X(01).
009500 
009600*              WS-DUMMY-SUB is not referenced by either function
009700*              today - carried over from the days this routine
009800*              also drove a per-line-item OCCURS table before REQ
009900*              8912-114 split header math out into its own
010000*              function.  Left in place as the one subscript slot
010100*              this program has ever needed, in case a future
010200*              change needs a table walk again.
010300 01  WS-SUBSCRIPTS.
010400     05  WS-DUMMY-SUB             PIC S9(4) COMP.
010500     05  FILLER                   PIC X(01).
010600 
010700 LINKAGE SECTION.
010800*              single group parameter, per this shop's CALL
010900*              convention - every caller passes one group item,
011000*              never a list of elementary ones.
011100 01  CALC-PARAMETERS.
011200*              1 = price one SETTLEMENT-ITEM line, 2 = price the
011300*              SETTLEMENT header totals for a seller/day - see
011400*              REQ 8912-114 above for why this is one routine
011500*              instead of two separately-called ones.
011600     05  CALC-FUNCTION-CODE       PIC 9(1).
011700         88  CALC-FN-LINE-COMMISSION   VALUE 1.
011800         88  CALC-FN-HEADER-TOTALS     VALUE 2.
011900*              the seller's commission rate for this settlement
012000*              day - caller reads it off SELLER-RECORD.
012100     05  CALC-COMMISSION-RATE     PIC S9(1)V9(4).
012200     05  CALC-COMMISSION-RATE-R REDEFINES
012300             CALC-COMMISSION-RATE.
012400         10  CALC-RATE-WHOLE      PIC S9(1).
012500         10  CALC-RATE-DECML      PIC 9(4).
012600*              function 1: the one line's sale/refund gross.
012700*              function 2: the header's total gross for the day.
012800     05  CALC-GROSS-AMOUNT        PIC S9(13)V9(2).
012900*              dollars/cents split for console-dump readability,
013000*              same idea as the payout redefines added 02/11/03.
013100     05  CALC-GROSS-AMOUNT-R REDEFINES CALC-GROSS-AMOUNT.
013200         10  CALC-GROSS-DOLLARS   PIC S9(13).
013300         10  CALC-GROSS-CENTS     PIC 9(2).
013400*              function 2 only - the day's total refund amount,
013500*              already a positive figure, subtracted from gross.
013600     05  CALC-REFUND-AMOUNT       PIC S9(13)V9(2).
013700*              function 2 only - manual adjustment (rule 7),
013800*              added into the payout as the last step of the
013900*              COMPUTE at the bottom of 2000-CALC-HEADER.
014000     05  CALC-ADJUSTMENT-AMOUNT   PIC S9(13)V9(2).
014100*              returned to the caller both ways: function 1 fills
014200*              it from the line's own gross/commission; function
014300*              2 fills it from WS-NET-SALES-AMOUNT.
014400     05  CALC-NET-AMOUNT          PIC S9(13)V9(2).
014500     05  CALC-COMMISSION-AMOUNT   PIC S9(13)V9(2).
014600*              function 2 only - VAT on the commission (rule 6).
014700     05  CALC-TAX-AMOUNT          PIC S9(13)V9(2).
014800*              function 2 only - the seller's final payout
014900*              (rule 7).  can legitimately come back negative -
015000*              see REQ 0302-006 above.
015100     05  CALC-PAYOUT-AMOUNT       PIC S9(13)V9(2).
015200     05  CALC-PAYOUT-AMOUNT-R REDEFINES CALC-PAYOUT-AMOUNT.
015300         10  CALC-PAYOUT-DOLLARS  PIC S9(13).
015400         10  CALC-PAYOUT-CENTS    PIC 9(2).
015500*              0 on a good return, 9 if the caller passed a
015600*              function code this routine doesn't recognize -
015700*              see REQ 9903-021 above for why this is always set,
015800*              not just set on the bad-function path.
015900     05  CALC-RETURN-CODE         PIC 9(1).
016000         88  CALC-OK              VALUE 0.
016100         88  CALC-BAD-FUNCTION    VALUE 9.
016200     05  FILLER                   PIC X(04).
016300 
016400 PROCEDURE DIVISION USING CALC-PARAMETERS.
016500 
016600*----------------------------------------------------------------
016700*  0000-MAIN-LINE
016800*      DISPATCHES ON CALC-FUNCTION-CODE.  RETURN CODE IS SET TO
016900*      ZERO FIRST (REQ 9903-021) SO A CALLER THAT INSPECTS
017000*      CALC-RETURN-CODE ON A NORMAL PATH NEVER SEES A CODE LEFT
017100*      OVER FROM A PRIOR CALL AGAINST THE SAME LINKAGE STORAGE.
017200*----------------------------------------------------------------
017300 0000-MAIN-LINE.
017400     MOVE 0 TO CALC-RETURN-CODE.
017500     IF CALC-FN-LINE-COMMISSION
017600        PERFORM 1000-CALC-LINE THRU 1000-EXIT
017700     ELSE
017800        IF CALC-FN-HEADER-TOTALS
017900           PERFORM 2000-CALC-HEADER THRU 2000-EXIT
018000        ELSE
018100*              neither 1 nor 2 - caller error, not a data error,
018200*              so nothing is computed and 9 goes back instead.
018300           MOVE 9 TO CALC-RETURN-CODE.
018400     GOBACK.
018500 
018600*----------------------------------------------------------------
018700*  1000-CALC-LINE
018800*      RULE 4 (LINE LEVEL) / RULE 8.  CALLER HAS ALREADY NEGATED
018900*      CALC-GROSS-AMOUNT FOR A REFUND LINE, SO THE SAME MATH
019000*      GIVES A NEGATIVE COMMISSION FOR REFUND LINES FOR FREE -
019100*      THERE IS NO SEPARATE REFUND BRANCH IN THIS PARAGRAPH.
019200*----------------------------------------------------------------
019300 1000-CALC-LINE.
019400*              commission = gross * rate, rounded to the cent.
019500     COMPUTE CALC-COMMISSION-AMOUNT ROUNDED =
019600             CALC-GROSS-AMOUNT * CALC-COMMISSION-RATE.
019700*              net = gross less the commission just computed.
019800     COMPUTE CALC-NET-AMOUNT ROUNDED =
019900             CALC-GROSS-AMOUNT - CALC-COMMISSION-AMOUNT.
020000 1000-EXIT.
020100     EXIT.
020200 
020300*----------------------------------------------------------------
020400*  2000-CALC-HEADER
020500*      RULES 3, 4 (HEADER LEVEL), 5, 6, 7.  FOUR COMPUTE
020600*      STATEMENTS IN A FIXED ORDER - NET SALES, THEN COMMISSION,
020700*      THEN TAX, THEN PAYOUT - BECAUSE EACH ONE FEEDS THE NEXT.
020800*      DO NOT REORDER THESE WITHOUT RECHECKING RULES 5-7.
020900*----------------------------------------------------------------
021000 2000-CALC-HEADER.
021100*              rule 3: net sales = gross sales less gross
021200*              refunds for the day.
021300     COMPUTE WS-NET-SALES-AMOUNT ROUNDED =
021400             CALC-GROSS-AMOUNT - CALC-REFUND-AMOUNT.
021500     MOVE WS-NET-SALES-AMOUNT TO CALC-NET-AMOUNT.
021600 
021700*              rule 5: commission on the header is figured off
021800*              NET sales, not gross - this is the one place the
021900*              header math differs in shape from the line math
022000*              in 1000-CALC-LINE above.
022100     COMPUTE WS-COMMISSION-SUBTOTAL ROUNDED =
022200             WS-NET-SALES-AMOUNT * CALC-COMMISSION-RATE.
022300     MOVE WS-COMMISSION-SUBTOTAL TO CALC-COMMISSION-AMOUNT.
022400 
022500*              rule 6: VAT is figured off the commission amount,
022600*              not off net sales - two different bases in the
022700*              same paragraph, easy to get backwards.
022800     COMPUTE WS-TAX-SUBTOTAL ROUNDED =
022900             WS-COMMISSION-SUBTOTAL * WS-VAT-RATE.
023000     MOVE WS-TAX-SUBTOTAL TO CALC-TAX-AMOUNT.
023100 
023200*              rule 7: payout = net sales less commission less
023300*              tax, plus (or minus, if negative) any manual
023400*              adjustment - see REQ 0302-006 above for the
023500*              negative-payout case this was written to survive.
023600     COMPUTE CALC-PAYOUT-AMOUNT ROUNDED =
023700             WS-NET-SALES-AMOUNT
023800           - WS-COMMISSION-SUBTOTAL
023900           - WS-TAX-SUBTOTAL
024000           + CALC-ADJUSTMENT-AMOUNT.
024100 2000-EXIT.
024200     EXIT.
