000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    daily-settlement-job.
000300 AUTHOR.        D. OKAFOR.
000400 INSTALLATION.  SETTLEMENTS - DATA PROCESSING.
000500 DATE-WRITTEN.  02/06/87.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900*  C H A N G E   L O G
001000*----------------------------------------------------------------
001100* 02/06/87  DO    ORIGINAL CODING.  REPLACES THE OLD ACCOUNTS-
001200*                 PAYABLE-SYSTEM TERMINAL MENU WITH A NIGHTLY
001300*                 BATCH DRIVER - NO OPERATOR AT THE KEYBOARD FOR
001400*                 THIS RUN, SO THE OLD GET-MENU-OPTION/DO-OPTIONS
001500*                 SHAPE IS GONE.  RUN DATE COMES FROM THE SYSTEM
001600*                 CLOCK, NOT A KEYED PARM.
001700* 08/19/87  DO    REQ 8708-019.  ADDED THE ONE-LINE RUN SUMMARY
001800*                 DISPLAY AT END OF JOB SO THE OVERNIGHT LOG HAS
001900*                 SOMETHING TO GREP FOR BESIDES A RETURN CODE.
002000* 03/02/90  RP    REQ 9003-011.  ABORT-RUN CHECK MOVED AHEAD OF
002100*                 THE SELLER COUNT CALL - NO SENSE COUNTING
002200*                 SELLERS FOR A DAY THAT'S ALREADY SETTLED.
002300* 06/11/94  DLO   REQ 9406-002.  JOB-RUN-CONTROL'S CLOSE-FILES
002400*                 FUNCTION IS NOW CALLED HERE ON EVERY EXIT PATH,
002500*                 INCLUDING THE ABORT PATH, SO A STARTED-BUT-
002600*                 ABORTED RUN DOESN'T LEAVE JOBH/IDCNTRL OPEN.
002700* 12/02/98  MFS   Y2K PROJECT.  ACCEPT ... FROM DATE YYYYMMDD
002800*                 GIVES A FULL 4-DIGIT YEAR ALREADY - CONFIRMED
002900*                 NO 2-DIGIT YEAR HANDLING ANYWHERE IN THIS
003000*                 PROGRAM.  SIGNED OFF PER Y2K-0447.
003100* 01/14/00  MFS   REQ 0001-004.  ONE MORE POST-ROLLOVER CHECK -
003200*                 RAN THE JOB AGAINST 01/01/2000 IN THE TEST
003300*                 REGION AND CONFIRMED WS-RUN-CCYY CAME BACK 2000,
003400*                 NOT 19100 OR SOME OTHER GARBAGE.  NO CODE CHANGE,
003500*                 CLOSES OUT THE Y2K-0447 FOLDER FOR THIS PROGRAM.
003600* 09/18/02  RP    REQ 0209-041.  JCTL-JOB-NAME WAS BEING LOADED
003700*                 FROM AN IN-HOUSE SHORTHAND ("DAILY-SELLER-
003800*                 SETTLEMENT") THAT DID NOT MATCH THE JOB NAME
003900*                 THE SCHEDULER'S EXECUTION-HISTORY FEED EXPECTS
004000*                 ("dailySettlementJob") - A CROSS-REFERENCE
004100*                 AGAINST THE SCHEDULER RUN LOG WOULD HAVE COME UP
004200*                 EMPTY FOR EVERY NIGHT THIS JOB EVER RAN.
004300*                 CORRECTED WS-JOB-NAME TO THE SCHEDULER'S OWN
004400*                 SPELLING, CASE AND ALL, SO JOB-RUN-CONTROL'S
004500*                 DUPLICATE-RUN LOOKUP KEYS AGAINST THE SAME NAME
004600*                 THE SCHEDULER LOGS.
004700*----------------------------------------------------------------
004800*  PURPOSE
004900*----------------------------------------------------------------
005000*  JCL ENTRY POINT FOR THE NIGHTLY PER-SELLER SETTLEMENT RUN.
005100*  ORCHESTRATES THE RUN-LEVEL IDEMPOTENCY GUARD, THE OPENING
005200*  SELLER COUNT, THE SETTLEMENT-PROCESSOR SELLER LOOP, AND THE
005300*  CLOSING EXECUTION-HISTORY UPDATE.  DOES NOT ITSELF TOUCH ANY
005400*  BUSINESS FILE - ALL FILE I/O IS DONE BY THE SUBPROGRAMS IT
005500*  CALLS.
005600*
005700*  THIS PROGRAM IS THE ONLY ONE IN THE SUITE THAT KNOWS THE
005800*  OVERALL SHAPE OF A RUN (GUARD, COUNT, SETTLE, CLOSE, REPORT).
005900*  EACH STEP IS A SINGLE CALL TO A SUBPROGRAM THAT KNOWS NOTHING
006000*  ABOUT THE OTHER STEPS - SEE JOB-RUN-CONTROL, ACTIVE-SELLER-
006100*  COUNT AND SETTLEMENT-PROCESSOR FOR THE STEP DETAIL.
006200*----------------------------------------------------------------
006300 
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER.  IBM-370.
006700 OBJECT-COMPUTER.  IBM-370.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000 
007100 DATA DIVISION.
007200 WORKING-STORAGE SECTION.
007300 
007400 01  WS-PROGRAM-ID                PIC X(20) VALUE
007500         "daily-settlement-job".
007600 
007700*              today's date, ACCEPT'd from the system clock at
007800*              0000-MAIN-LINE - this run never takes a keyed
007900*              PARM date (see 02/06/87 entry above).
008000 01  WS-RUN-DATE                  PIC 9(08).
008100*              CCYY/MM/DD breakdown, used only by the
008200*              5000-DISPLAY-SUMMARY DISPLAY line and by anyone
008300*              reading a console dump - the CALLs below all pass
008400*              WS-RUN-DATE whole, never the broken-out pieces.
008500 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
008600     05  WS-RUN-CCYY              PIC 9(04).
008700     05  WS-RUN-MM                PIC 9(02).
008800     05  WS-RUN-DD                PIC 9(02).
008900 
009000*              exact spelling and case the scheduler's execution-
009100*              history feed uses for this job - see REQ 0209-041
009200*              above.  JOB-RUN-CONTROL keys JOB-EXECUTION-HISTORY
009300*              on this value, so it must never drift from the
009400*              scheduler's own spelling again.
009500 01  WS-JOB-NAME                  PIC X(50) VALUE
009600         "dailySettlementJob".
009700 01  WS-JOB-NAME-R REDEFINES WS-JOB-NAME.
009800     05  WS-JOB-NAME-FIRST-HALF   PIC X(25).
009900     05  WS-JOB-NAME-SECOND-HALF  PIC X(25).
010000 
010100*              carried from 2000-COUNT-ACTIVE-SELLERS through to
010200*              4000-END-RUN and the summary DISPLAY - this
010300*              program's only piece of run-level state besides
010400*              the date and the JCTL-ABORT-RUN switch.
010500 01  WS-TOTAL-SELLERS             PIC S9(9) COMP VALUE 0.
010600 01  WS-TOTAL-SELLERS-R REDEFINES WS-TOTAL-SELLERS.
010700     05  WS-TOTAL-SELLERS-BYTES   PIC X(04).
010800 
010900*              linkage areas for the three subprograms this
011000*              driver calls.  one group per subprogram, per this
011100*              shop's single-group CALL convention - never pass a
011200*              subprogram a list of elementary items.
011300 01  JCTL-PARAMETERS.
011400*              1 = start run (open/check JOBH), 2 = end run
011500*              (final JOBH update), 9 = close files - see
011600*              JOB-RUN-CONTROL's own PURPOSE banner for the full
011700*              function list.
011800     05  JCTL-FUNCTION-CODE       PIC 9(1).
011900     05  JCTL-JOB-NAME            PIC X(50).
012000     05  JCTL-EXECUTION-DATE      PIC 9(08).
012100*              filled in by JOB-RUN-CONTROL on function 1 - not
012200*              referenced again by this driver, but held here in
012300*              case a future report needs the EXECUTION-ID.
012400     05  JCTL-EXECUTION-ID        PIC 9(09).
012500     05  JCTL-ID-TYPE             PIC 9(01).
012600     05  JCTL-NEXT-ID-VALUE       PIC 9(09).
012700*              "COMPLETED" is the only value this driver ever
012800*              moves in - a FAILED status would only be set by a
012900*              future abend-recovery path, which does not exist
013000*              yet.
013100     05  JCTL-FINAL-STATUS        PIC X(20).
013200     05  JCTL-TOTAL-SELLERS       PIC 9(09).
013300     05  JCTL-SUCCESS-COUNT       PIC 9(09).
013400     05  JCTL-SKIP-COUNT          PIC 9(09).
013500*              "Y"/"N" - set by JOB-RUN-CONTROL on function 1 if
013600*              JOB-EXECUTION-HISTORY already shows this JOB-NAME/
013700*              EXECUTION-DATE pair COMPLETED (REQ 9003-011).
013800     05  JCTL-ABORT-SWITCH        PIC X(01).
013900         88  JCTL-ABORT-RUN           VALUE "Y".
014000         88  JCTL-PROCEED-RUN         VALUE "N".
014100     05  JCTL-RETURN-CODE         PIC 9(01).
014200     05  FILLER                   PIC X(04).
014300 
014400*              ACTIVE-SELLER-COUNT's parameter block - see that
014500*              program's copybook-free LINKAGE SECTION for field
014600*              notes.
014700 01  SCNT-PARAMETERS.
014800     05  SCNT-TOTAL-SELLERS       PIC 9(09).
014900     05  SCNT-RETURN-CODE         PIC 9(01).
015000     05  FILLER                   PIC X(04).
015100 
015200*              SETTLEMENT-PROCESSOR's parameter block - the
015300*              seller loop itself lives entirely inside that
015400*              program; this driver only hands it the target date
015500*              and reads back the run's success/skip counts.
015600 01  SPRC-PARAMETERS.
015700     05  SPRC-TARGET-DATE         PIC 9(08).
015800     05  SPRC-SUCCESS-COUNT       PIC 9(09).
015900     05  SPRC-SKIP-COUNT          PIC 9(09).
016000     05  SPRC-RETURN-CODE         PIC 9(01).
016100     05  FILLER                   PIC X(04).
016200 
016300*              REQ 8708-019 - built by 5000-DISPLAY-SUMMARY and
016400*              handed to a plain DISPLAY, which lands it in the
016500*              overnight batch log.
016600 01  WS-DISPLAY-LINE              PIC X(80).
016700 
016800 PROCEDURE DIVISION.
016900 
017000*----------------------------------------------------------------
017100*  0000-MAIN-LINE
017200*      BATCH FLOW TOP LEVEL.  RUN DATE COMES FROM THE SYSTEM
017300*      CLOCK (NO PARM), THEN THE FIVE STEPS RUN IN ORDER: START-
017400*      RUN (WITH THE ABORT-RUN GUARD RIGHT BEHIND IT, REQ
017500*      9003-011), COUNT-ACTIVE-SELLERS, RUN-SETTLEMENT, END-RUN,
017600*      DISPLAY-SUMMARY.  9000-CLOSE-FILES RUNS ON BOTH THE
017700*      NORMAL PATH AND THE ABORT PATH (REQ 9406-002).
017800*----------------------------------------------------------------
017900 0000-MAIN-LINE.
018000     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
018100 
018200     PERFORM 1000-START-RUN THRU 1000-EXIT.
018300*              REQ 9003-011: bail out before spending any time
018400*              counting sellers if JOB-RUN-CONTROL already shows
018500*              this JOB-NAME/EXECUTION-DATE pair COMPLETED.
018600     IF JCTL-ABORT-RUN
018700        DISPLAY
018800        "DAILY-SETTLEMENT-JOB - ALREADY SETTLED FOR " WS-RUN-DATE
018900        PERFORM 9000-CLOSE-FILES THRU 9000-EXIT
019000        STOP RUN.
019100 
019200     PERFORM 2000-COUNT-ACTIVE-SELLERS THRU 2000-EXIT.
019300     PERFORM 3000-RUN-SETTLEMENT THRU 3000-EXIT.
019400     PERFORM 4000-END-RUN THRU 4000-EXIT.
019500     PERFORM 5000-DISPLAY-SUMMARY THRU 5000-EXIT.
019600     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
019700 
019800     STOP RUN.
019900 
020000*----------------------------------------------------------------
020100*  1000-START-RUN - batch flow step 1 (run-level guard, JOBH row)
020200*      FUNCTION 1 EITHER FINDS NO JOB-EXECUTION-HISTORY ROW FOR
020300*      TODAY (NORMAL CASE - A NEW ROW GOES IN, MARKED STARTED)
020400*      OR FINDS ONE ALREADY MARKED COMPLETED (JCTL-ABORT-RUN
020500*      COMES BACK "Y", HANDLED IN 0000-MAIN-LINE ABOVE).
020600*----------------------------------------------------------------
020700 1000-START-RUN.
020800     MOVE 1 TO JCTL-FUNCTION-CODE.
020900     MOVE WS-JOB-NAME TO JCTL-JOB-NAME.
021000     MOVE WS-RUN-DATE TO JCTL-EXECUTION-DATE.
021100     CALL "job-run-control" USING JCTL-PARAMETERS.
021200 1000-EXIT.
021300     EXIT.
021400 
021500*----------------------------------------------------------------
021600*  2000-COUNT-ACTIVE-SELLERS - batch flow step 1 (TOTAL-SELLERS)
021700*      OPENING HEADCOUNT ONLY - SEE ACTIVE-SELLER-COUNT'S OWN
021800*      PURPOSE BANNER FOR WHY THIS IS A SEPARATE PASS FROM THE
021900*      SETTLEMENT LOOP ITSELF.
022000*----------------------------------------------------------------
022100 2000-COUNT-ACTIVE-SELLERS.
022200     CALL "active-seller-count" USING SCNT-PARAMETERS.
022300     MOVE SCNT-TOTAL-SELLERS TO WS-TOTAL-SELLERS.
022400 2000-EXIT.
022500     EXIT.
022600 
022700*----------------------------------------------------------------
022800*  3000-RUN-SETTLEMENT - batch flow steps 2-4 (the seller loop)
022900*      ONE CALL DOES THE ENTIRE NIGHT'S WORK - SETTLEMENT-
023000*      PROCESSOR OWNS THE SELLER-BY-SELLER LOOP, THE PER-SELLER
023100*      IDEMPOTENCY CHECK, THE ORDER/REFUND FETCH, THE COMMISSION-
023200*      CALCULATOR CALLS AND THE SETTLEMENT WRITES.  THIS DRIVER
023300*      SEES ONLY THE FINAL SUCCESS/SKIP COUNTS.
023400*----------------------------------------------------------------
023500 3000-RUN-SETTLEMENT.
023600     MOVE WS-RUN-DATE TO SPRC-TARGET-DATE.
023700     CALL "settlement-processor" USING SPRC-PARAMETERS.
023800 3000-EXIT.
023900     EXIT.
024000 
024100*----------------------------------------------------------------
024200*  4000-END-RUN - batch flow step 5 (final JOBH update)
024300*      FUNCTION 2 REWRITES THE JOB-EXECUTION-HISTORY ROW FUNCTION
024400*      1 INSERTED, MARKING IT COMPLETED WITH THE COUNTS BELOW -
024500*      THIS IS THE ROW A FUTURE RUN'S 1000-START-RUN CHECKS.
024600*----------------------------------------------------------------
024700 4000-END-RUN.
024800     MOVE 2 TO JCTL-FUNCTION-CODE.
024900     MOVE "COMPLETED" TO JCTL-FINAL-STATUS.
025000     MOVE WS-TOTAL-SELLERS TO JCTL-TOTAL-SELLERS.
025100     MOVE SPRC-SUCCESS-COUNT TO JCTL-SUCCESS-COUNT.
025200     MOVE SPRC-SKIP-COUNT TO JCTL-SKIP-COUNT.
025300     CALL "job-run-control" USING JCTL-PARAMETERS.
025400 4000-EXIT.
025500     EXIT.
025600 
025700*----------------------------------------------------------------
025800*  5000-DISPLAY-SUMMARY - REQ 8708-019
025900*      ONE LINE, ONE DISPLAY - THE OVERNIGHT LOG WATCHER GREPS
026000*      FOR THE PROGRAM NAME AND PULLS THE COUNTS OFF THIS LINE,
026100*      SO DO NOT CHANGE THE FIELD ORDER WITHOUT TELLING OPS.
026200*----------------------------------------------------------------
026300 5000-DISPLAY-SUMMARY.
026400     MOVE SPACES TO WS-DISPLAY-LINE.
026500     STRING "DAILY-SETTLEMENT-JOB " WS-RUN-DATE
026600            " SELLERS=" WS-TOTAL-SELLERS
026700            " SETTLED=" SPRC-SUCCESS-COUNT
026800            " SKIPPED=" SPRC-SKIP-COUNT
026900            DELIMITED BY SIZE INTO WS-DISPLAY-LINE.
027000     DISPLAY WS-DISPLAY-LINE.
027100 5000-EXIT.
027200     EXIT.
027300 
027400*----------------------------------------------------------------
027500*  9000-CLOSE-FILES - REQ 9406-002
027600*      RUNS ON EVERY EXIT PATH OUT OF 0000-MAIN-LINE, INCLUDING
027700*      THE ABORT-RUN PATH, SO JOB-RUN-CONTROL'S JOBH/IDCNTRL
027800*      FILES ARE NEVER LEFT OPEN BY A SHORT-CIRCUITED RUN.
027900*----------------------------------------------------------------
028000 9000-CLOSE-FILES.
028100     MOVE 9 TO JCTL-FUNCTION-CODE.
028200     CALL "job-run-control" USING JCTL-PARAMETERS.
028300 9000-EXIT.
028400     EXIT.
