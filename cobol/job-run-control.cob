000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    job-run-control.
000300 AUTHOR.        D. OKAFOR.
000400 INSTALLATION.  SETTLEMENTS - DATA PROCESSING.
000500 DATE-WRITTEN.  02/06/87.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900*  C H A N G E   L O G
001000*----------------------------------------------------------------
001100* 02/06/87  DO    ORIGINAL CODING.  GREW OUT OF THE OLD CONTROL-
001200*                 FILE MAINTENANCE PROGRAM - SAME READ/BUMP/
001300*                 REWRITE IDIOM AGAINST A ONE-RECORD CONTROL
001400*                 FILE, JUST CALLED FROM THE BATCH JOB INSTEAD
001500*                 OF FROM A MENU, AND WITH THREE COUNTERS ON THE
001600*                 CONTROL RECORD INSTEAD OF ONE.
001700* 08/19/87  DO    REQ 8708-033.  ADDED THE JOB-EXECUTION-HISTORY
001800*                 START-RUN/END-RUN ENTRIES SO THE NIGHTLY
001900*                 SETTLEMENT JOB CAN REFUSE TO RUN TWICE FOR THE
002000*                 SAME BUSINESS DATE.
002100* 03/02/90  RP    REQ 9002-071.  START-RUN NOW DELETES A LEFTOVER
002200*                 STARTED OR FAILED ROW BEFORE WRITING THE NEW
002300*                 ONE - OPERATIONS HAD BEEN RERUNNING A FAILED
002400*                 JOB AND GETTING A DUPLICATE-KEY ABEND ON THE
002500*                 WRITE.
002600* 06/11/94  DLO   REQ 9406-018.  JOB-EXECUTION-HISTORY-FILE AND
002700*                 ID-CONTROL-FILE ARE NOW OPENED ONCE AND LEFT
002800*                 OPEN ACROSS CALLS INSTEAD OF PER-CALL - THE
002900*                 SETTLEMENT RUN WAS CALLING NEXT-ID SEVERAL
003000*                 THOUSAND TIMES A NIGHT AND THE OPEN/CLOSE
003100*                 OVERHEAD WAS SHOWING UP IN THE JOB LOG.
003200* 12/02/98  MFS   Y2K PROJECT.  JOBH-EXECUTION-DATE IS AN 8-DIGIT
003300*                 CCYYMMDD FIELD ALREADY - NO WINDOWING LOGIC IN
003400*                 THIS PROGRAM.  SIGNED OFF PER Y2K-0447.
003500* 04/27/99  MFS   REQ 9904-009.  CLOSE-FILES ENTRY ADDED SO THE
003600*                 MAIN DRIVER CAN CLOSE BOTH FILES CLEANLY AT
003700*                 END OF RUN INSTEAD OF LETTING GOBACK LEAVE
003800*                 THEM OPEN.
003900* 02/09/01  MFS   REQ 0102-014.  ID-CONTROL-FILE'S THREE LAST-ID
004000*                 COUNTERS ARE NOW ALL PIC 9(09) - CONFIRMED NONE
004100*                 OF THE THREE WILL WRAP BEFORE THE YEAR 2050 AT
004200*                 PROJECTED VOLUMES, DOCUMENTED FOR THE NEXT
004300*                 CAPACITY REVIEW.  NO CODE CHANGE.
004400* 11/14/03  RP    REQ 0311-027.  A CONSOLE ABEND MID-RUN LEFT
004500*                 W-JOBH-FILE-STATUS SHOWING THE RAW TWO-BYTE
004600*                 CODE WITH NO WAY TO TELL AT A GLANCE WHICH BYTE
004700*                 WAS THE FILE-STATUS CLASS AND WHICH WAS THE
004800*                 ACTION CODE - ADDED W-JOBH-FILE-STATUS-R SO THE
004900*                 OPERATOR CONSOLE DUMP SHOWS BOTH HALVES
005000*                 SEPARATELY.
005100*----------------------------------------------------------------
005200*  PURPOSE
005300*----------------------------------------------------------------
005400*  THREE JOBS IN ONE SMALL SUBPROGRAM, ALL AGAINST THE TWO
005500*  CONTROL FILES FOR THE SETTLEMENT RUN:
005600*    FUNCTION 1 - START-RUN     DUPLICATE-RUN GUARD (RULE 10),
005700*                               WRITES THE STARTED HISTORY ROW.
005800*    FUNCTION 2 - END-RUN       REWRITES THE HISTORY ROW WITH
005900*                               THE FINAL STATUS AND COUNTS.
006000*    FUNCTION 3 - NEXT-ID       HANDS OUT THE NEXT EXECUTION-ID,
006100*                               SETTLEMENT-ID OR SETTLEMENT-ITEM-
006200*                               ID FROM THE ID-CONTROL RECORD.
006300*    FUNCTION 9 - CLOSE-FILES   CLOSES BOTH FILES AT END OF RUN.
006400*
006500*  BOTH CONTROL FILES ARE INDEXED, OPENED I-O AND LEFT OPEN
006600*  ACROSS CALLS (REQ 9406-018) SO A NIGHT WITH SEVERAL THOUSAND
006700*  SETTLEMENT-ITEM ROWS DOES NOT PAY AN OPEN/CLOSE FOR EVERY
006800*  SINGLE NEXT-ID CALL.  THE CALLER IS RESPONSIBLE FOR CALLING
006900*  FUNCTION 9 EXACTLY ONCE, AT THE VERY END OF THE RUN.
007000*----------------------------------------------------------------
007100 
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER.  IBM-370.
007500 OBJECT-COMPUTER.  IBM-370.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM.
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000 
008100*              SLJOBH.CBL - SELECT/ASSIGN/FILE STATUS for
008200*              JOB-EXECUTION-HISTORY-FILE, keyed on JOB-NAME +
008300*              EXECUTION-DATE (rule 10's duplicate-run key).
008400     COPY "SLJOBH.CBL".
008500*              SLIDCT.CBL - SELECT/ASSIGN/FILE STATUS for
008600*              ID-CONTROL-FILE, the single-row surrogate-key
008700*              generator this whole system shares.
008800     COPY "SLIDCT.CBL".
008900 
009000 DATA DIVISION.
009100 FILE SECTION.
009200 
009300     COPY "FDJOBH.CBL".
009400     COPY "FDIDCT.CBL".
009500 
009600 WORKING-STORAGE SECTION.
009700 
009800 01  WS-PROGRAM-ID                PIC X(16) VALUE
009900         "job-run-control".
010000 
010100*              moved into from JOB-EXECUTION-HISTORY-FILE's FILE
010200*              STATUS clause after every READ/WRITE/REWRITE/
010300*              DELETE against it.
010400 01  W-JOBH-FILE-STATUS           PIC XX.
010500     88  JOBH-FILE-STATUS-OK          VALUE "00".
010600     88  JOBH-FILE-STATUS-NOT-FOUND   VALUE "23".
010700*              class/action breakdown for the console dump - see
010800*              REQ 0311-027 above.
010900 01  W-JOBH-FILE-STATUS-R REDEFINES W-JOBH-FILE-STATUS.
011000     05  W-JOBH-STATUS-CLASS      PIC X.
011100     05  W-JOBH-STATUS-ACTION     PIC X.
011200 
011300*              same idea as W-JOBH-FILE-STATUS but for
011400*              ID-CONTROL-FILE - this file only ever sees "00" in
011500*              practice since it is a fixed single-row file that
011600*              is never deleted from.
011700 01  W-IDCTL-FILE-STATUS          PIC XX.
011800     88  IDCTL-FILE-STATUS-OK         VALUE "00".
011900 
012000*              REQ 9406-018 - both files stay open across calls,
012100*              so each paragraph checks its own switch before
012200*              deciding whether an OPEN is still needed.
012300 01  W-FILE-OPEN-SWITCHES.
012400     05  W-JOBH-OPEN-SW           PIC X VALUE "N".
012500         88  JOBH-IS-OPEN         VALUE "Y".
012600     05  W-IDCTL-OPEN-SW          PIC X VALUE "N".
012700         88  IDCTL-IS-OPEN        VALUE "Y".
012800 
012900*              WS-NEXT-ID-WORK carries the freshly-bumped
013000*              EXECUTION-ID back out of the private
013100*              3000-NEXT-ID-FOR-EXECUTION entry point (see the
013200*              banner comment on that paragraph for why it is
013300*              kept separate from 3000-NEXT-ID).  WS-SUBSCRIPT is
013400*              not walked by any table in this program today -
013500*              held over from the control-file-maintenance
013600*              program this was grown out of, which subscripted
013700*              a small validation table this program never
013800*              needed.
013900 01  WS-COUNTERS.
014000     05  WS-NEXT-ID-WORK          PIC 9(09).
014100     05  WS-SUBSCRIPT             PIC S9(4) COMP.
014200     05  FILLER                   PIC X(01).
014300 
014400*              alternate view of the counters record used only
014500*              when NEXT-ID is asked to hand out an id by a
014600*              table subscript rather than a named field - kept
014700*              from the same inherited shape as WS-SUBSCRIPT
014800*              above, and for the same reason: no code in this
014900*              program actually walks a table by it today.
015000 01  WS-ID-TYPE-SUBSCRIPT-R REDEFINES WS-COUNTERS.
015100     05  FILLER                   PIC 9(09).
015200     05  WS-DUMMY-SUB             PIC S9(4) COMP.
015300 
015400 LINKAGE SECTION.
015500*              single group parameter, per this shop's CALL
015600*              convention - every one of the three callers of
015700*              this program passes this one group, never a list
015800*              of elementary items.
015900 01  JCTL-PARAMETERS.
016000     05  JCTL-FUNCTION-CODE       PIC 9(1).
016100         88  JCTL-FN-START-RUN        VALUE 1.
016200         88  JCTL-FN-END-RUN          VALUE 2.
016300         88  JCTL-FN-NEXT-ID          VALUE 3.
016400         88  JCTL-FN-CLOSE-FILES      VALUE 9.
016500*              JOB-NAME half of the rule-10 duplicate-run key -
016600*              daily-settlement-job supplies this from its own
016700*              WS-JOB-NAME (see that program's 09/18/02 change-
016800*              log entry for the exact spelling this must be).
016900     05  JCTL-JOB-NAME            PIC X(50).
017000*              EXECUTION-DATE half of the rule-10 key.
017100     05  JCTL-EXECUTION-DATE      PIC 9(08).
017200     05  JCTL-EXECUTION-DATE-R REDEFINES
017300             JCTL-EXECUTION-DATE.
017400         10  JCTL-EXEC-CCYY       PIC 9(04).
017500         10  JCTL-EXEC-MM         PIC 9(02).
017600         10  JCTL-EXEC-DD         PIC 9(02).
017700*              filled in by 1000-START-RUN, unused by the other
017800*              functions.
017900     05  JCTL-EXECUTION-ID        PIC 9(09).
018000*              which of the three ID-CONTROL counters function 3
018100*              should bump - not consulted by function 1, which
018200*              always bumps the EXECUTION-ID counter through its
018300*              own private entry point.
018400     05  JCTL-ID-TYPE             PIC 9(01).
018500         88  JCTL-ID-IS-EXECUTION      VALUE 1.
018600         88  JCTL-ID-IS-SETTLEMENT     VALUE 2.
018700         88  JCTL-ID-IS-SETTLEMENT-ITEM VALUE 3.
018800     05  JCTL-NEXT-ID-VALUE       PIC 9(09).
018900*              function 2 only - "COMPLETED" is the only value
019000*              any caller moves in today.
019100     05  JCTL-FINAL-STATUS        PIC X(20).
019200*              function 2 only - the three run-level counts
019300*              rewritten onto the history row at end of run.
019400     05  JCTL-TOTAL-SELLERS       PIC 9(09).
019500     05  JCTL-SUCCESS-COUNT       PIC 9(09).
019600     05  JCTL-SKIP-COUNT          PIC 9(09).
019700*              function 1 only - "Y" tells the caller a completed
019800*              history row already exists for this JOB-NAME/
019900*              EXECUTION-DATE and the run should not proceed.
020000     05  JCTL-ABORT-SWITCH        PIC X(01).
020100         88  JCTL-ABORT-RUN            VALUE "Y".
020200         88  JCTL-PROCEED-RUN          VALUE "N".
020300*              0 on a good return, 9 on a bad function code or an
020400*              I/O failure against either control file.
020500     05  JCTL-RETURN-CODE         PIC 9(01).
020600         88  JCTL-OK                   VALUE 0.
020700         88  JCTL-BAD-FUNCTION         VALUE 9.
020800     05  FILLER                   PIC X(04).
020900 
021000 PROCEDURE DIVISION USING JCTL-PARAMETERS.
021100 
021200*----------------------------------------------------------------
021300*  0000-MAIN-LINE
021400*      NESTED IF DISPATCH ON JCTL-FUNCTION-CODE - THE SAME SHAPE
021500*      COMMISSION-CALCULATOR AND SETTLEMENT-PROCESSOR USE FOR
021600*      THEIR OWN FUNCTION SWITCHES, KEPT CONSISTENT ACROSS ALL
021700*      THE CALLED SUBPROGRAMS IN THIS SUITE.
021800*----------------------------------------------------------------
021900 0000-MAIN-LINE.
022000     MOVE 0 TO JCTL-RETURN-CODE.
022100     IF JCTL-FN-START-RUN
022200        PERFORM 1000-START-RUN THRU 1000-EXIT
022300     ELSE
022400        IF JCTL-FN-END-RUN
022500           PERFORM 2000-END-RUN THRU 2000-EXIT
022600        ELSE
022700           IF JCTL-FN-NEXT-ID
022800              PERFORM 3000-NEXT-ID THRU 3000-EXIT
022900           ELSE
023000              IF JCTL-FN-CLOSE-FILES
023100                 PERFORM 9000-CLOSE-FILES THRU 9000-EXIT
023200              ELSE
023300*              none of the four known function codes - caller
023400*              error, nothing to do but hand back a bad code.
023500                 MOVE 9 TO JCTL-RETURN-CODE.
023600     GOBACK.
023700 
023800*----------------------------------------------------------------
023900*  1000-START-RUN  -  BATCH FLOW STEP 1, RULE 10
024000*      OPENS JOB-EXECUTION-HISTORY-FILE ON FIRST USE, READS FOR
024100*      AN EXISTING ROW ON (JOB-NAME, EXECUTION-DATE).  A ROW
024200*      ALREADY MARKED COMPLETED MEANS THIS DATE IS ALREADY
024300*      SETTLED - SET THE ABORT SWITCH AND LEAVE WITHOUT TOUCHING
024400*      ANYTHING ELSE.  A LEFTOVER STARTED OR FAILED ROW (REQ
024500*      9002-071) IS DELETED SO THE FRESH WRITE BELOW DOES NOT
024600*      ABEND ON A DUPLICATE KEY.
024700*----------------------------------------------------------------
024800 1000-START-RUN.
024900     MOVE "N" TO JCTL-ABORT-SWITCH.
025000     IF NOT JOBH-IS-OPEN
025100        OPEN I-O JOB-EXECUTION-HISTORY-FILE
025200        MOVE "Y" TO W-JOBH-OPEN-SW.
025300 
025400     MOVE JCTL-JOB-NAME TO JOBH-JOB-NAME.
025500     MOVE JCTL-EXECUTION-DATE TO JOBH-EXECUTION-DATE.
025600     READ JOB-EXECUTION-HISTORY-FILE
025700         INVALID KEY MOVE "23" TO W-JOBH-FILE-STATUS.
025800 
025900*              status "23" (record not found) is the expected,
026000*              normal case on a brand-new business date - it is
026100*              NOT treated as an error below, only as "no row to
026200*              worry about, go straight to writing a new one."
026300     IF JOBH-FILE-STATUS-OK
026400        IF JOBH-COMPLETED
026500           MOVE "Y" TO JCTL-ABORT-SWITCH
026600           GO TO 1000-EXIT
026700        ELSE
026800*              found a row, but it is STARTED or FAILED, not
026900*              COMPLETED - REQ 9002-071's leftover-row cleanup.
027000           DELETE JOB-EXECUTION-HISTORY-FILE RECORD
027100               INVALID KEY
027200                  MOVE 9 TO JCTL-RETURN-CODE.
027300 
027400     PERFORM 3000-NEXT-ID-FOR-EXECUTION THRU 3000-NEXT-ID-EXIT.
027500     MOVE WS-NEXT-ID-WORK TO JCTL-EXECUTION-ID
027600                              JOBH-EXECUTION-ID.
027700     MOVE "STARTED" TO JOBH-EXECUTION-STATUS.
027800*              zero the three run counters on the fresh row -
027900*              END-RUN (function 2) fills the real figures in
028000*              once the run finishes.
028100     MOVE 0 TO JOBH-TOTAL-SELLERS
028200               JOBH-SUCCESS-COUNT
028300               JOBH-SKIP-COUNT.
028400     WRITE JOB-EXECUTION-HISTORY-RECORD
028500         INVALID KEY
028600            MOVE 9 TO JCTL-RETURN-CODE.
028700 1000-EXIT.
028800     EXIT.
028900*              on the GO TO 1000-EXIT path above JCTL-EXECUTION-ID
029000*              is left untouched at whatever the caller passed in
029100*              (usually spaces/zeros) - the caller never looks at
029200*              it once JCTL-ABORT-RUN comes back "Y".
029300 
029400*----------------------------------------------------------------
029500*  2000-END-RUN  -  BATCH FLOW STEP 6, RULE 10
029600*      REWRITES THE HISTORY ROW 1000-START-RUN WROTE, MARKING IT
029700*      COMPLETED WITH THE FINAL COUNTS.  IF THE ROW ISN'T THERE
029800*      (SHOULD NEVER HAPPEN - START-RUN ALWAYS RUNS FIRST) THE
029900*      READ'S INVALID KEY SETS THE RETURN CODE AND THE REWRITE IS
030000*      SKIPPED BY THE JCTL-OK TEST BELOW.
030100*----------------------------------------------------------------
030200 2000-END-RUN.
030300     MOVE JCTL-JOB-NAME TO JOBH-JOB-NAME.
030400     MOVE JCTL-EXECUTION-DATE TO JOBH-EXECUTION-DATE.
030500     READ JOB-EXECUTION-HISTORY-FILE
030600         INVALID KEY MOVE 9 TO JCTL-RETURN-CODE.
030700 
030800     IF JCTL-OK
030900        MOVE JCTL-FINAL-STATUS TO JOBH-EXECUTION-STATUS
031000        MOVE JCTL-TOTAL-SELLERS TO JOBH-TOTAL-SELLERS
031100        MOVE JCTL-SUCCESS-COUNT TO JOBH-SUCCESS-COUNT
031200        MOVE JCTL-SKIP-COUNT TO JOBH-SKIP-COUNT
031300        REWRITE JOB-EXECUTION-HISTORY-RECORD
031400            INVALID KEY
031500               MOVE 9 TO JCTL-RETURN-CODE.
031600 2000-EXIT.
031700     EXIT.
031800*              a caller that skips 1000-START-RUN and calls
031900*              2000-END-RUN cold gets JCTL-RETURN-CODE = 9 from
032000*              the READ's INVALID KEY, same as any other missing-
032100*              row case - there is no separate error path for it.
032200 
032300*----------------------------------------------------------------
032400*  3000-NEXT-ID  -  SURROGATE ID GENERATION FOR SETTLEMENT AND
032500*                    SETTLEMENT-ITEM (EXECUTION-ID USES THE
032600*                    PRIVATE ENTRY POINT BELOW SO START-RUN CAN
032700*                    CALL IT BEFORE JCTL-ID-TYPE IS SET UP).
032800*      ONE SINGLE-ROW FILE, THREE COUNTERS ON IT - JCTL-ID-TYPE
032900*      SAYS WHICH ONE TO BUMP.  THE READ/BUMP/REWRITE SHAPE IS
033000*      THE SAME ONE THE OLD CONTROL-FILE-MAINTENANCE PROGRAM USED
033100*      (SEE THE 02/06/87 ENTRY ABOVE).
033200*----------------------------------------------------------------
033300 3000-NEXT-ID.
033400*              the OPEN below is I-O, not INPUT, because this
033500*              same paragraph both READs the current value and
033600*              REWRITEs it back one line further down - a plain
033700*              INPUT open would fail the REWRITE with file status
033800*              49 the first time a caller asked for a next ID.
033900     IF NOT IDCTL-IS-OPEN
034000        OPEN I-O ID-CONTROL-FILE
034100        MOVE "Y" TO W-IDCTL-OPEN-SW.
034200 
034300*              ID-CONTROL-FILE has exactly one row - the key is
034400*              a constant, not a business value.
034500     MOVE 1 TO IDCTL-KEY.
034600     READ ID-CONTROL-FILE
034700         INVALID KEY MOVE 9 TO JCTL-RETURN-CODE.
034800 
034900     IF JCTL-OK
035000        IF JCTL-ID-IS-SETTLEMENT
035100           ADD 1 TO IDCTL-LAST-SETTLEMENT-ID
035200           MOVE IDCTL-LAST-SETTLEMENT-ID TO JCTL-NEXT-ID-VALUE
035300        ELSE
035400           IF JCTL-ID-IS-SETTLEMENT-ITEM
035500              ADD 1 TO IDCTL-LAST-SETTLEMENT-ITEM-ID
035600              MOVE IDCTL-LAST-SETTLEMENT-ITEM-ID
035700                                       TO JCTL-NEXT-ID-VALUE
035800           ELSE
035900*              anything other than SETTLEMENT or SETTLEMENT-ITEM
036000*              falls through to EXECUTION here too - in practice
036100*              only JCTL-ID-IS-EXECUTION reaches this branch,
036200*              since function 1 bumps EXECUTION-ID through the
036300*              private entry point below instead of through here.
036400              ADD 1 TO IDCTL-LAST-EXECUTION-ID
036500              MOVE IDCTL-LAST-EXECUTION-ID TO JCTL-NEXT-ID-VALUE.
036600*              the counter is bumped in WORKING-STORAGE/the FD
036700*              record buffer first, then written back as a whole
036800*              with the REWRITE two lines below - there is no
036900*              partial-update path against ID-CONTROL-RECORD.
037000 
037100     IF JCTL-OK
037200        REWRITE ID-CONTROL-RECORD
037300            INVALID KEY
037400               MOVE 9 TO JCTL-RETURN-CODE.
037500 3000-EXIT.
037600     EXIT.
037700 
037800*              private entry used only from 1000-START-RUN, kept
037900*              separate so START-RUN never has to touch JCTL-ID-
038000*              TYPE (which belongs to the caller's NEXT-ID call) -
038100*              a START-RUN call and a NEXT-ID call can therefore
038200*              never step on each other's idea of which counter
038300*              is being bumped.
038400 3000-NEXT-ID-FOR-EXECUTION.
038500     IF NOT IDCTL-IS-OPEN
038600        OPEN I-O ID-CONTROL-FILE
038700        MOVE "Y" TO W-IDCTL-OPEN-SW.
038800 
038900     MOVE 1 TO IDCTL-KEY.
039000     READ ID-CONTROL-FILE
039100         INVALID KEY MOVE 9 TO JCTL-RETURN-CODE.
039200 
039300     IF JCTL-OK
039400        ADD 1 TO IDCTL-LAST-EXECUTION-ID
039500        MOVE IDCTL-LAST-EXECUTION-ID TO WS-NEXT-ID-WORK
039600        REWRITE ID-CONTROL-RECORD
039700            INVALID KEY
039800               MOVE 9 TO JCTL-RETURN-CODE.
039900 3000-NEXT-ID-EXIT.
040000     EXIT.
040100*              the counter this entry point bumps
040200*              (IDCTL-LAST-EXECUTION-ID) and the value 3000-
040300*              NEXT-ID hands out under JCTL-ID-IS-EXECUTION are
040400*              the same field - two doors into the same room, not
040500*              two separate counters.
040600 
040700*----------------------------------------------------------------
040800*  9000-CLOSE-FILES  -  REQ 9904-009.  CALLED ONCE BY THE MAIN
040900*                        DRIVER AT THE VERY END OF THE RUN, ON
041000*                        BOTH THE NORMAL AND THE ABORT-RUN PATH.
041100*      EACH FILE IS CLOSED ONLY IF ITS OWN OPEN SWITCH SAYS IT IS
041200*      OPEN - A RUN THAT ABORTS IN 1000-START-RUN BEFORE EVER
041300*      OPENING ID-CONTROL-FILE MUST NOT TRY TO CLOSE IT.
041400*----------------------------------------------------------------
041500 9000-CLOSE-FILES.
041600     IF JOBH-IS-OPEN
041700        CLOSE JOB-EXECUTION-HISTORY-FILE
041800        MOVE "N" TO W-JOBH-OPEN-SW.
041900     IF IDCTL-IS-OPEN
042000        CLOSE ID-CONTROL-FILE
042100        MOVE "N" TO W-IDCTL-OPEN-SW.
042200 9000-EXIT.
042300     EXIT.
