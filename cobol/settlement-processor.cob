000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    settlement-processor.
000300 AUTHOR.        R. PATEL.
000400 INSTALLATION.  SETTLEMENTS - DATA PROCESSING.
000500 DATE-WRITTEN.  04/12/89.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900*  C H A N G E   L O G
001000*----------------------------------------------------------------
001100* 04/12/89  RP    ORIGINAL CODING.  DRIVING SELLER LOOP, BUILT ON
001200*                 THE SAME READ-NEXT-UNTIL-END-OF-FILE SHAPE AS
001300*                 THE OLD VOUCHER-MAINTENANCE PROGRAM, WITH THE
001400*                 KEYED LOOKUP AND SEQUENTIAL-FILTER IDIOMS OF
001500*                 THE OLD VENDOR/VOUCHER INQUIRY PROGRAMS FOLDED
001600*                 IN FOR THE ORDER/ITEM/REFUND FETCHES.
001700* 09/03/89  RP    REQ 8912-114.  CALLS COMMISSION-CALCULATOR FOR
001800*                 ALL COMMISSION/TAX/PAYOUT MATH INSTEAD OF
001900*                 COMPUTING IT IN LINE - SAME ROUTINE THE HEADER
002000*                 AND THE DETAIL LINES BOTH NEED.
002100* 02/14/91  DLO   REQ 9101-055.  SEE COMMISSION-CALCULATOR LOG -
002200*                 ROUNDING FIX THERE COVERS THIS PROGRAM TOO.
002300* 08/02/91  DLO   REQ 9107-048.  ORDER-FILE/ORDER-ITEM-FILE ARE
002400*                 RESCANNED PER SELLER RATHER THAN MATCH-MERGED -
002500*                 1996 VOLUME REVIEW (SEE BELOW) SHOWED DAILY
002600*                 VOLUME DOESN'T JUSTIFY A SORT/MERGE PASS YET.
002700* 03/11/96  DLO   REQ 9603-005.  CAPACITY REVIEW: SELLER ORDER-
002800*                 ITEM AND SETTLEMENT-ITEM WORK TABLES CAPPED AT
002900*                 500 ENTRIES PER SELLER - NO SELLER HAS COME
003000*                 CLOSE TO THAT IN THREE YEARS OF DAILY VOLUME.
003100*                 A SELLER THAT DOES OVERFLOW IS SKIPPED AS A
003200*                 PROCESSING ERROR RATHER THAN TRUNCATED.
003300* 12/02/98  MFS   Y2K PROJECT.  ORDER-DATE-YMD, RFND-COMPLETED-
003400*                 YMD AND GDTV-DATE ARE ALL FULL 8-DIGIT CCYYMMDD
003500*                 FIELDS ALREADY - NO 2-DIGIT YEAR COMPARISONS IN
003600*                 THIS PROGRAM.  SIGNED OFF PER Y2K-0447.
003700* 05/07/99  MFS   REQ 9905-014.  DROPPED THE INVALID KEY PHRASE
003800*                 OFF BOTH SETTLEMENT WRITES - COMPILER FLAGGED
003900*                 IT SINCE NEITHER FILE IS INDEXED OR RELATIVE.
004000*                 W-SETL-FILE-STATUS/W-SETI-FILE-STATUS ARE SET
004100*                 BY FILE STATUS ON THE WRITE ITSELF, SAME AS
004200*                 EVERY OTHER I/O STATEMENT IN THIS PROGRAM.
004300* 06/19/01  RP    REQ 0106-022.  1996 CAPACITY REVIEW REVISITED -
004400*                 DAILY ORDER-ITEM VOLUME PER SELLER STILL WELL
004500*                 UNDER THE 500-ENTRY TABLE CAP FROM 03/11/96.
004600*                 NO CODE CHANGE, JUST A SIGN-OFF NOTE FOR THE
004700*                 CAPACITY-PLANNING FOLDER SO THE NEXT REVIEWER
004800*                 DOESN'T HAVE TO RE-DERIVE THE NUMBERS FROM
004900*                 SCRATCH.
005000* 04/02/03  DLO   REQ 0303-041.  A SELLER WITH A REFUND POSTED
005100*                 FOR MORE THAN THAT SELLER'S GROSS SALES ON THE
005200*                 TARGET DATE WAS PRODUCING A NEGATIVE NET-SALES-
005300*                 AMOUNT THAT LOOKED LIKE A TRUNCATED FIELD ON
005400*                 THE OPERATOR CONSOLE DUMP - ADDED THE
005500*                 WS-CALC-AMOUNTS-R DOLLARS/CENTS REDEFINES SO
005600*                 THE SIGN NIBBLE IS VISIBLE ON A RAW DUMP.  NO
005700*                 CHANGE TO THE SETTLEMENT MATH ITSELF - RULE 4
005800*                 ALWAYS ALLOWED A NEGATIVE NET-SALES-AMOUNT, THE
005900*                 DUMP JUST DIDN'T SHOW IT CLEARLY.
006000* 10/11/05  RP    REQ 0510-009.  ADDED WS-CURRENT-SELLER-R AND
006100*                 WS-CURRENT-SETTLEMENT-ID-R SO THE SAME CONSOLE
006200*                 DUMP UTILITY CAN SHOW THE SELLER-ID AND IN-
006300*                 FLIGHT SETTLEMENT-ID AS RAW BYTES WHEN A CALL
006400*                 ABENDS PARTWAY THROUGH A SELLER - PATTERNED ON
006500*                 THE SAME BYTE-REDEFINES IDIOM ALREADY IN USE ON
006600*                 THE FILE-STATUS FIELDS IN JOB-RUN-CONTROL AND
006700*                 ACTIVE-SELLER-COUNT.  NO CODE CHANGE.
006800*----------------------------------------------------------------
006900*  PURPOSE
007000*----------------------------------------------------------------
007100*  CALLED ONCE PER RUN BY daily-settlement-job.  FOR EVERY ACTIVE
007200*  SELLER (READ ASCENDING BY SELLER-ID) BUILDS ONE SETTLEMENT
007300*  HEADER PLUS ITS SETTLEMENT-ITEM DETAIL ROWS FOR THE TARGET
007400*  DATE'S ELIGIBLE ORDERS AND COMPLETED REFUNDS, UNLESS A
007500*  SETTLEMENT ALREADY EXISTS FOR THAT SELLER/DAY OR THE SELLER
007600*  HAS NOTHING TO SETTLE.  RETURNS THE RUN'S SUCCESS-COUNT AND
007700*  SKIP-COUNT TO THE CALLER.
007800*
007900*  THIS IS THE BUSIEST PROGRAM IN THE SETTLEMENT SUITE - IT IS
008000*  THE ONLY ONE THAT TOUCHES ALL SIX SETTLEMENT FILES (SELLER,
008100*  ORDER, ORDER-ITEM, REFUND, SETTLEMENT, SETTLEMENT-ITEM) AND
008200*  THE ONLY ONE THAT CALLS BOTH SUBPROGRAMS (COMMISSION-
008300*  CALCULATOR AND JOB-RUN-CONTROL).  daily-settlement-job ITSELF
008400*  NEVER TOUCHES A SETTLEMENT OR SETTLEMENT-ITEM ROW - IT ONLY
008500*  READS THE SUCCESS/SKIP COUNTS BACK FROM THIS PROGRAM'S
008600*  LINKAGE FOR THE END-OF-RUN SUMMARY LINE.
008700*
008800*  THE OVERALL SHAPE IS "OUTER LOOP OVER SELLERS, INNER RESCAN OF
008900*  ORDER/ORDER-ITEM/REFUND PER SELLER" - THERE IS NO SORT/MERGE
009000*  STEP AND NO KEYED READ AGAINST ORDER-FILE BY SELLER-ID BECAUSE
009100*  ORDER-FILE IS NOT KEYED THAT WAY (SEE FDORDR.CBL) - EVERY
009200*  SELLER'S SETTLEMENT COSTS ONE FULL SEQUENTIAL PASS OF ORDER-
009300*  FILE, ONE PASS OF ORDER-ITEM-FILE PER QUALIFYING ORDER, AND
009400*  ONE PASS OF REFUND-FILE.  THIS IS DELIBERATE, NOT AN
009500*  OVERSIGHT - SEE THE 08/02/91 AND 06/19/01 LOG ENTRIES ABOVE.
009600*----------------------------------------------------------------
009700 
009800 ENVIRONMENT DIVISION.
009900 CONFIGURATION SECTION.
010000 SOURCE-COMPUTER.  IBM-370.
010100 OBJECT-COMPUTER.  IBM-370.
010200 SPECIAL-NAMES.
010300     C01 IS TOP-OF-FORM.
010400 INPUT-OUTPUT SECTION.
010500 FILE-CONTROL.
010600 
010700*              six SELECT clauses for the six files this program
010800*              opens over the life of a run - SELLER-FILE and
010900*              SETTLEMENT-FILE stay open for a whole pass over
011000*              their respective loops; ORDER-FILE, ORDER-ITEM-
011100*              FILE and REFUND-FILE are closed and reopened once
011200*              PER SELLER (see the 4000/4200/5000 paragraph
011300*              banners below for why).
011400     COPY "SLSELR.CBL".
011500     COPY "SLORDR.CBL".
011600     COPY "SLOITM.CBL".
011700     COPY "SLRFND.CBL".
011800     COPY "SLSETL.CBL".
011900     COPY "SLSETI.CBL".
012000 
012100 DATA DIVISION.
012200 FILE SECTION.
012300 
012400*              record layouts for all six files - see the
012500*              individual FD copybooks for field-by-field detail;
012600*              this program's own commentary below concentrates
012700*              on how the fields are USED, not how they are laid
012800*              out, since the layouts belong to the copybooks.
012900     COPY "FDSELR.CBL".
013000     COPY "FDORDR.CBL".
013100     COPY "FDOITM.CBL".
013200     COPY "FDRFND.CBL".
013300     COPY "FDSETL.CBL".
013400     COPY "FDSETI.CBL".
013500 
013600 WORKING-STORAGE SECTION.
013700 
013800 01  WS-PROGRAM-ID                PIC X(20) VALUE
013900         "settlement-processor".
014000 
014100*              wsdtwin.cbl carries GDTV-DATE (the target business
014200*              date, moved in from SPRC-TARGET-DATE at 0000-MAIN-
014300*              LINE) and the GDTV-WINDOW-START-HMS/GDTV-WINDOW-
014400*              END-HMS pair (rule 6/7's cutoff-time window) - see
014500*              that copybook for the field layout, it is a small
014600*              shared date/time work area used by more than one
014700*              settlement program.
014800     COPY "wsdtwin.cbl".
014900 
015000*              one two-byte FILE STATUS receiving field per file,
015100*              same shop convention used in every other program
015200*              in this suite - moved into after every OPEN/READ/
015300*              WRITE/CLOSE against the file it names.
015400 01  W-SELLER-FILE-STATUS         PIC XX.
015500     88  SELLER-FILE-STATUS-OK        VALUE "00".
015600 01  W-ORDER-FILE-STATUS          PIC XX.
015700     88  ORDER-FILE-STATUS-OK         VALUE "00".
015800 01  W-OITEM-FILE-STATUS          PIC XX.
015900     88  OITEM-FILE-STATUS-OK         VALUE "00".
016000 01  W-RFUND-FILE-STATUS          PIC XX.
016100     88  RFUND-FILE-STATUS-OK         VALUE "00".
016200 01  W-SETL-FILE-STATUS           PIC XX.
016300     88  SETL-FILE-STATUS-OK          VALUE "00".
016400 01  W-SETI-FILE-STATUS           PIC XX.
016500     88  SETI-FILE-STATUS-OK          VALUE "00".
016600 
016700*              one end-of-file switch per sequentially-read file
016800*              in this program - SETTLEMENT-ITEM-FILE has none
016900*              because this program only ever WRITEs it, it never
017000*              reads it back.
017100 01  W-END-OF-FILE-SWITCHES.
017200     05  W-SELLER-EOF-SW          PIC X VALUE "N".
017300         88  SELLER-EOF           VALUE "Y".
017400     05  W-ORDER-EOF-SW           PIC X VALUE "N".
017500         88  ORDER-EOF            VALUE "Y".
017600     05  W-OITEM-EOF-SW           PIC X VALUE "N".
017700         88  OITEM-EOF            VALUE "Y".
017800     05  W-RFUND-EOF-SW           PIC X VALUE "N".
017900         88  RFUND-EOF            VALUE "Y".
018000     05  W-SETL-EOF-SW            PIC X VALUE "N".
018100         88  SETL-EOF             VALUE "Y".
018200 
018300*              three miscellaneous single-byte switches used at
018400*              different points in the per-seller processing -
018500*              none of the three is a file-level or record-level
018600*              flag, each is scoped to one small decision.
018700 01  W-PROCESSING-SWITCHES.
018800*              set/reset by 4200-FETCH-ORDER-ITEMS for the one
018900*              order currently being scanned - not currently read
019000*              anywhere outside this program, kept for the next
019100*              programmer who needs to know whether the seller
019200*              produced any qualifying line at all.
019300     05  W-SELLER-HAS-DATA-SW     PIC X VALUE "N".
019400         88  SELLER-HAS-DATA      VALUE "Y".
019500*              doubles as the RULE 9/10 "settlement already on
019600*              file" flag (set in 3100/3110) AND, later in the
019700*              same run, as 5200/5300's plain "order-item found in
019800*              the seller's table" flag - see the 5300 paragraph's
019900*              own banner comment for why that reuse is safe.
020000     05  W-SETL-EXISTS-SW         PIC X VALUE "N".
020100         88  SETL-ALREADY-EXISTS  VALUE "Y".
020200*              set the instant any of the three per-seller work
020300*              tables (order-item, settlement-item) would exceed
020400*              its 500-entry cap - see the 03/11/96 log entry.
020500     05  W-TABLE-OVERFLOW-SW      PIC X VALUE "N".
020600         88  WORK-TABLE-OVERFLOWED VALUE "Y".
020700     05  W-CURRENT-SELLER-ACTIVE  PIC X VALUE "N".
020800 
020900*----------------------------------------------------------------
021000*  PRE-RUN LOOKUP TABLE - EVERY (SELLER-ID) THAT ALREADY HAS A
021100*  DAILY SETTLEMENT ON FILE FOR THE TARGET DATE.  LOADED ONCE AT
021200*  THE START OF THE RUN, PER 08/02/91 LOG NOTE ABOVE.
021300*
021400*  2000 ENTRIES IS DELIBERATELY LARGER THAN THE 500-ENTRY PER-
021500*  SELLER TABLES BELOW - THIS TABLE HOLDS ONE ROW FOR EVERY
021600*  SELLER IN THE WHOLE COMPANY THAT HAS ALREADY SETTLED TODAY,
021700*  NOT ONE ROW PER ORDER OF A SINGLE SELLER, SO IT NEEDS HEADROOM
021800*  FOR THE FULL SELLER POPULATION RATHER THAN ONE SELLER'S DAILY
021900*  VOLUME.
022000*----------------------------------------------------------------
022100 01  WS-EXISTING-SETL-TABLE.
022200*              indexed 1 THRU WS-EXISTING-SETL-COUNT by
022300*              WS-EXISTING-SETL-SUB in 3100-CHECK-SETTLEMENT-
022400*              EXISTS below - a straight linear scan, no binary
022500*              search, because the table is loaded once and
022600*              scanned once per seller, not sorted for repeated
022700*              lookups.
022800     05  WS-EXISTING-SETL-ENTRY OCCURS 2000 TIMES
022900                                      PIC 9(09).
023000     05  FILLER                   PIC X(01).
023100 01  WS-EXISTING-SETL-CTL.
023200     05  WS-EXISTING-SETL-COUNT   PIC S9(4) COMP VALUE 0.
023300     05  WS-EXISTING-SETL-SUB     PIC S9(4) COMP.
023400     05  FILLER                   PIC X(01).
023500 
023600*----------------------------------------------------------------
023700*  PER-SELLER WORK TABLE - EVERY ORDER-ITEM-ID BELONGING TO ANY
023800*  ORDER OF THE CURRENT SELLER (ANY ORDER STATUS), USED TO TEST
023900*  REFUND MEMBERSHIP.  RESET FOR EACH SELLER.
024000*
024100*  "ANY ORDER STATUS" IS THE IMPORTANT PART - A REFUND CAN BE
024200*  COMPLETED TODAY AGAINST AN ORDER THAT WAS PLACED AND SETTLE-
024300*  ELIGIBLE WEEKS AGO, SO THE MEMBERSHIP TEST HAS TO COVER EVERY
024400*  ORDER-ITEM THE SELLER EVER SOLD, NOT JUST TODAY'S ELIGIBLE
024500*  ONES - SEE 4200-FETCH-ORDER-ITEMS, WHICH ADDS AN ENTRY TO THIS
024600*  TABLE REGARDLESS OF WHETHER THE PARENT ORDER IS TODAY'S
024700*  BUSINESS.
024800*----------------------------------------------------------------
024900 01  WS-SELLER-OITEM-TABLE.
025000*              indexed 1 THRU WS-SELLER-OITEM-COUNT by WS-SELLER-
025100*              OITEM-SUB in 5300-COMPARE-ONE-MEMBER below.
025200     05  WS-SELLER-OITEM-ENTRY OCCURS 500 TIMES
025300                                      PIC 9(09).
025400     05  FILLER                   PIC X(01).
025500 01  WS-SELLER-OITEM-CTL.
025600     05  WS-SELLER-OITEM-COUNT    PIC S9(4) COMP VALUE 0.
025700     05  WS-SELLER-OITEM-SUB      PIC S9(4) COMP.
025800     05  FILLER                   PIC X(01).
025900 
026000*----------------------------------------------------------------
026100*  PER-SELLER WORK TABLE - PRE-BUILT SETTLEMENT-ITEM ROW IMAGES,
026200*  FLUSHED TO SETTLEMENT-ITEM-FILE AFTER THE HEADER IS WRITTEN.
026300*  DESCRIPTION TEXT IS NOT STORED HERE - IT IS DERIVED FROM
026400*  WS-SETI-ITEM-TYPE AT FLUSH TIME (7000-BUILD-DESCRIPTION).
026500*
026600*  THIS TABLE IS BUILT BEFORE ANY SETTLEMENT-ITEM ROW IS WRITTEN
026700*  BECAUSE THE HEADER ROW (SETTLEMENT-ID) MUST EXIST FIRST - THE
026800*  DETAIL ROWS CARRY THE HEADER'S SETTLEMENT-ID AS A FOREIGN KEY
026900*  (RULE 8), AND THAT KEY IS NOT KNOWN UNTIL 7000-WRITE-
027000*  SETTLEMENT CALLS JOB-RUN-CONTROL FOR THE NEXT SETTLEMENT-ID.
027100*  SO EVERY SALE/REFUND LINE IS PRICED AND PARKED IN THIS TABLE
027200*  DURING THE 4000/5000 FETCH PARAGRAPHS, THEN WRITTEN OUT ONE
027300*  ROW AT A TIME ONLY AFTER THE HEADER EXISTS.
027400*----------------------------------------------------------------
027500 01  WS-SETL-ITEM-TABLE.
027600*              indexed 1 THRU WS-SETL-ITEM-COUNT by WS-SETL-ITEM-
027700*              SUB - built by 4500/5400, drained by 7100.
027800     05  WS-SETL-ITEM-ENTRY OCCURS 500 TIMES.
027900*              "SALE" or "REFUND" - drives 7200-BUILD-
028000*              DESCRIPTION's IF and nothing else; the source-type
028100*              below is what actually gets written to the
028200*              settlement-item row's SETI-SOURCE-TYPE field.
028300         10  WS-SETI-ITEM-TYPE    PIC X(10).
028400*              "ORDER_ITEM" for a sale line, "REFUND" for a
028500*              refund deduction line - copied straight to
028600*              SETI-SOURCE-TYPE with no translation.
028700         10  WS-SETI-SOURCE-TYPE  PIC X(10).
028800*              ORDER-ITEM-ID for a sale line, REFUND-ID for a
028900*              refund line - copied straight to SETI-SOURCE-ID.
029000         10  WS-SETI-SOURCE-ID    PIC 9(09).
029100*              positive for a sale, negative for a refund (see
029200*              5400's COMPUTE ... = RFND-AMOUNT * -1) - this is
029300*              the field the header's GROSS-SALES/REFUND totals
029400*              are accumulated from.
029500         10  WS-SETI-GROSS-AMT    PIC S9(13)V9(2).
029600*              the seller's commission rate at the moment this
029700*              line was priced - stored per-line rather than
029800*              read back from the header so a mid-run rate
029900*              change (should one ever be allowed) cannot
030000*              retroactively alter an already-priced line.
030100         10  WS-SETI-COMM-RATE    PIC S9(1)V9(4).
030200*              commission-calculator's function-1 output for
030300*              this one line - see rule 3.
030400         10  WS-SETI-COMM-AMT     PIC S9(13)V9(2).
030500*              gross amount minus commission for this one line -
030600*              NOT the settlement-level net-sales-amount, which
030700*              is computed separately at the header level by
030800*              6000-COMPUTE-SETTLEMENT.
030900         10  WS-SETI-NET-AMT      PIC S9(13)V9(2).
031000         10  FILLER               PIC X(01).
031100 01  WS-SETL-ITEM-CTL.
031200     05  WS-SETL-ITEM-COUNT       PIC S9(4) COMP VALUE 0.
031300     05  WS-SETL-ITEM-SUB         PIC S9(4) COMP.
031400     05  FILLER                   PIC X(01).
031500 
031600*----------------------------------------------------------------
031700*  RUN-LEVEL COUNTS RETURNED TO THE CALLER (daily-settlement-job)
031800*  FOR THE END-OF-RUN SUMMARY LINE.  BROKEN OUT INTO THREE SKIP
031900*  REASONS INTERNALLY EVEN THOUGH ONLY THE COMBINED SKIP-COUNT-
032000*  TOTAL LEAVES THIS PROGRAM - THE THREE-WAY BREAKDOWN IS FOR THE
032100*  CONSOLE DISPLAY LINE THAT SETTLEMENT-PROCESSOR WRITES TO ITS
032200*  OWN JOB LOG (SEE THE JCL FOR THIS STEP), WHICH OPERATIONS
032300*  READS WHEN THE NIGHTLY SUMMARY SHOWS A HIGHER-THAN-USUAL SKIP
032400*  COUNT AND THEY NEED TO KNOW WHICH BUCKET GREW.
032500*----------------------------------------------------------------
032600 01  WS-RUN-TOTALS.
032700*              rule 9/10 - a settlement already existed for this
032800*              seller/day.
032900     05  WS-SUCCESS-COUNT         PIC S9(9) COMP VALUE 0.
033000     05  WS-SKIP-ALREADY-EXISTS   PIC S9(9) COMP VALUE 0.
033100*              a work table overflowed (03/11/96) or the seller
033200*              simply had no eligible order or refund lines.
033300     05  WS-SKIP-PROCESSING-ERR   PIC S9(9) COMP VALUE 0.
033400*              SETTLEMENT-FILE or SETTLEMENT-ITEM-FILE WRITE came
033500*              back with a non-zero file status.
033600     05  WS-SKIP-WRITE-ERROR      PIC S9(9) COMP VALUE 0.
033700*              sum of the three buckets above - this is the only
033800*              one of the four that actually leaves the program,
033900*              via SPRC-SKIP-COUNT.
034000     05  WS-SKIP-COUNT-TOTAL      PIC S9(9) COMP VALUE 0.
034100     05  FILLER                   PIC X(01).
034200 
034300*----------------------------------------------------------------
034400*  HEADER-LEVEL SETTLEMENT AMOUNTS - ACCUMULATED WHILE WALKING
034500*  THE SELLER'S ORDERS/REFUNDS, THEN HANDED TO COMMISSION-
034600*  CALCULATOR (FUNCTION 2) AT 6000-COMPUTE-SETTLEMENT TO PRODUCE
034700*  THE FINAL COMMISSION/TAX/PAYOUT FIGURES.  SEE THAT PROGRAM'S
034800*  OWN CHANGE LOG FOR THE RULE-BY-RULE MATH.
034900*----------------------------------------------------------------
035000 01  WS-CALC-AMOUNTS.
035100*              rule 3/9 - sum of every SALE line's gross amount
035200*              for this seller/day.
035300     05  WS-GROSS-SALES-AMOUNT    PIC S9(13)V9(2).
035400*              rule 4 - sum of every REFUND line's amount for
035500*              this seller/day, ALWAYS POSITIVE (subtracted, not
035600*              added, at the header level - see rule 4's own
035700*              wording in commission-calculator's log).
035800     05  WS-REFUND-AMOUNT         PIC S9(13)V9(2).
035900*              gross sales minus refunds minus any adjustment -
036000*              filled in from commission-calculator's function-2
036100*              output, not computed here.
036200     05  WS-NET-SALES-AMOUNT      PIC S9(13)V9(2).
036300     05  WS-COMMISSION-AMOUNT     PIC S9(13)V9(2).
036400     05  WS-TAX-AMOUNT            PIC S9(13)V9(2).
036500*              always zero in this program - this system does not
036600*              yet have a manual-adjustment entry screen, so
036700*              every settlement's ADJUSTMENT-AMOUNT comes out
036800*              zero.  THE FIELD EXISTS ON THE SETTLEMENT RECORD
036900*              AND IN COMMISSION-CALCULATOR'S MATH SO A FUTURE
037000*              ADJUSTMENT SCREEN CAN POPULATE IT WITHOUT A RECORD
037100*              LAYOUT CHANGE.
037200     05  WS-ADJUSTMENT-AMOUNT     PIC S9(13)V9(2) VALUE ZEROS.
037300     05  WS-PAYOUT-AMOUNT         PIC S9(13)V9(2).
037400     05  FILLER                   PIC X(01).
037500*----------------------------------------------------------------
037600*  DOLLARS/CENTS BYTE-LEVEL VIEW - SEE THE 04/02/03 LOG ENTRY.
037700*  COVERS THE WHOLE WS-CALC-AMOUNTS GROUP WITH ONE FILLER SO THE
037800*  PAYOUT FIELD (THE LAST ONE IN THE GROUP AND THE ONE OPERATORS
037900*  ASK ABOUT MOST OFTEN) LANDS AT A FIXED, EASY-TO-FIND OFFSET
038000*  ON A CONSOLE DUMP REGARDLESS OF HOW MANY AMOUNT FIELDS PRECEDE
038100*  IT.
038200*----------------------------------------------------------------
038300 01  WS-CALC-AMOUNTS-R REDEFINES WS-CALC-AMOUNTS.
038400     05  FILLER                   PIC X(90).
038500     05  WS-PAYOUT-DOLLARS        PIC S9(13).
038600     05  WS-PAYOUT-CENTS          PIC 9(2).
038700 
038800*----------------------------------------------------------------
038900*  IDENTITY OF THE SELLER CURRENTLY BEING PROCESSED - SET ONCE AT
039000*  THE TOP OF 3000-PROCESS-ONE-SELLER AND HELD FOR THE ENTIRE
039100*  PASS THROUGH THAT SELLER'S ORDERS, ITEMS AND REFUNDS.
039200*----------------------------------------------------------------
039300 01  WS-CURRENT-SELLER.
039400     05  WS-CURR-SELLER-ID        PIC 9(09).
039500     05  WS-CURR-COMMISSION-RATE  PIC S9(1)V9(4).
039600     05  FILLER                   PIC X(01).
039700*              see the 10/11/05 log entry - raw-byte view for the
039800*              operator console dump when a CALL abends mid-
039900*              seller and the dump needs to show WHICH seller was
040000*              in flight.
040100 01  WS-CURRENT-SELLER-R REDEFINES WS-CURRENT-SELLER.
040200     05  WS-CURR-SELLER-ID-BYTES  PIC X(09).
040300     05  FILLER                   PIC X(05).
040400 
040500*----------------------------------------------------------------
040600*  LINKAGE AREAS FOR THE TWO SUBPROGRAMS THIS DRIVER CALLS
040700*  REPEATEDLY - KEPT IN WORKING-STORAGE RATHER THAN RE-DECLARED
040800*  AT EVERY CALL SITE.  BOTH FOLLOW THIS SHOP'S SINGLE-GROUP-
040900*  PARAMETER CONVENTION - ONE CALL, ONE GROUP ITEM, NEVER A LIST
041000*  OF ELEMENTARY ARGUMENTS.
041100*----------------------------------------------------------------
041200 01  WS-CALC-LINKAGE.
041300*              1 = PRICE ONE LINE (RULE 3), 2 = COMPUTE THE
041400*              WHOLE HEADER (RULES 4-7) - SEE COMMISSION-
041500*              CALCULATOR'S OWN 0000-MAIN-LINE FOR THE FULL LIST.
041600     05  WS-CALC-FUNCTION-CODE    PIC 9(1).
041700     05  WS-CALC-COMMISSION-RATE  PIC S9(1)V9(4).
041800     05  WS-CALC-GROSS-AMOUNT     PIC S9(13)V9(2).
041900     05  WS-CALC-REFUND-AMOUNT    PIC S9(13)V9(2).
042000     05  WS-CALC-ADJUSTMENT-AMOUNT PIC S9(13)V9(2).
042100     05  WS-CALC-NET-AMOUNT       PIC S9(13)V9(2).
042200     05  WS-CALC-COMMISSION-AMOUNT PIC S9(13)V9(2).
042300     05  WS-CALC-TAX-AMOUNT       PIC S9(13)V9(2).
042400     05  WS-CALC-PAYOUT-AMOUNT    PIC S9(13)V9(2).
042500     05  WS-CALC-RETURN-CODE      PIC 9(1).
042600     05  FILLER                   PIC X(04).
042700 
042800*              function 2 = HAND OUT NEXT-ID, ID-TYPE 2 =
042900*              SETTLEMENT-ID, ID-TYPE 3 = SETTLEMENT-ITEM-ID -
043000*              SEE JOB-RUN-CONTROL'S OWN LINKAGE COMMENTARY FOR
043100*              THE FULL FUNCTION-CODE LIST, THIS PROGRAM ONLY ON
043200*              EVER USES FUNCTION 2 (NEXT-ID).
043300 01  WS-JCTL-LINKAGE.
043400     05  WS-JCTL-FUNCTION-CODE    PIC 9(1).
043500     05  WS-JCTL-JOB-NAME         PIC X(50).
043600     05  WS-JCTL-EXECUTION-DATE   PIC 9(08).
043700     05  WS-JCTL-EXECUTION-ID     PIC 9(09).
043800     05  WS-JCTL-ID-TYPE          PIC 9(01).
043900     05  WS-JCTL-NEXT-ID-VALUE    PIC 9(09).
044000     05  WS-JCTL-FINAL-STATUS     PIC X(20).
044100     05  WS-JCTL-TOTAL-SELLERS    PIC 9(09).
044200     05  WS-JCTL-SUCCESS-COUNT    PIC 9(09).
044300     05  WS-JCTL-SKIP-COUNT       PIC 9(09).
044400     05  WS-JCTL-ABORT-SWITCH     PIC X(01).
044500     05  WS-JCTL-RETURN-CODE      PIC 9(01).
044600     05  FILLER                   PIC X(04).
044700 
044800*              the settlement-id handed out by job-run-control
044900*              for the header currently being written - held here
045000*              because 7100-WRITE-ONE-ITEM needs it as a foreign
045100*              key on every detail row and the header write and
045200*              the detail writes are two different paragraphs.
045300 01  WS-CURRENT-SETTLEMENT-ID     PIC 9(09).
045400*              see the 10/11/05 log entry.
045500 01  WS-CURRENT-SETTLEMENT-ID-R REDEFINES
045600         WS-CURRENT-SETTLEMENT-ID.
045700     05  WS-CURRENT-SETL-ID-BYTES PIC X(09).
045800 
045900*----------------------------------------------------------------
046000*  LINKAGE SECTION - ONE GROUP PARAMETER, PER THIS SHOP'S CALL
046100*  CONVENTION.  daily-settlement-job SUPPLIES SPRC-TARGET-DATE
046200*  AND READS BACK SPRC-SUCCESS-COUNT/SPRC-SKIP-COUNT/SPRC-RETURN-
046300*  CODE AFTER THE CALL RETURNS.
046400*----------------------------------------------------------------
046500 LINKAGE SECTION.
046600 01  SPRC-PARAMETERS.
046700*              the business date the whole run is settling for -
046800*              CCYYMMDD, moved straight into GDTV-DATE at 0000-
046900*              MAIN-LINE and never referenced again by its
047000*              linkage name.
047100     05  SPRC-TARGET-DATE         PIC 9(08).
047200*              number of sellers this call actually wrote a
047300*              settlement for - see WS-SUCCESS-COUNT above.
047400     05  SPRC-SUCCESS-COUNT       PIC 9(09).
047500*              number of active sellers skipped for any of the
047600*              three reasons in WS-RUN-TOTALS above.
047700     05  SPRC-SKIP-COUNT          PIC 9(09).
047800     05  SPRC-RETURN-CODE         PIC 9(01).
047900*              always zero today - there is no failure path in
048000*              this program that aborts the whole run, only per-
048100*              seller skips - the return code exists so a future
048200*              hard-failure case (for example SELLER-FILE itself
048300*              failing to open) has somewhere to report a
048400*              nonzero code without a linkage layout change.
048500         88  SPRC-OK                  VALUE 0.
048600         88  SPRC-BAD-RUN             VALUE 9.
048700     05  FILLER                   PIC X(04).
048800 
048900 PROCEDURE DIVISION USING SPRC-PARAMETERS.
049000 
049100*----------------------------------------------------------------
049200*  0000-MAIN-LINE
049300*      LOADS THE EXISTING-SETTLEMENT LOOKUP TABLE, THEN DRIVES
049400*      THE OUTER SELLER LOOP - PRIME-THEN-LOOP, THE SAME SHAPE AS
049500*      EVERY OTHER SEQUENTIAL READER IN THIS SHOP.  RETURNS THE
049600*      RUN'S SUCCESS/SKIP COUNTS TO daily-settlement-job WHEN THE
049700*      LOOP FINISHES.
049800*----------------------------------------------------------------
049900 0000-MAIN-LINE.
050000     MOVE 0 TO SPRC-RETURN-CODE.
050100*              GDTV-DATE DRIVES EVERY DATE COMPARISON IN THIS
050200*              PROGRAM (RULES 6/7/9/10) - IT IS SET ONCE, HERE,
050300*              AND NEVER CHANGED AGAIN FOR THE LIFE OF THE CALL.
050400     MOVE SPRC-TARGET-DATE TO GDTV-DATE.
050500*              RULE 9/10 SUPPORT - MUST HAPPEN BEFORE THE SELLER
050600*              LOOP STARTS SINCE 3100-CHECK-SETTLEMENT-EXISTS
050700*              NEEDS THE WHOLE TABLE BUILT ON THE FIRST SELLER.
050800     PERFORM 1000-LOAD-EXISTING-SETTLEMENTS THRU 1000-EXIT.
050900 
051000     OPEN INPUT SELLER-FILE.
051100     MOVE "N" TO W-SELLER-EOF-SW.
051200*              PRIME THE LOOP - THE FIRST READ IS OUTSIDE THE
051300*              PERFORM SO A ZERO-ROW SELLER-FILE FALLS STRAIGHT
051400*              THROUGH TO CLOSE SELLER-FILE WITHOUT EVER TESTING
051500*              SELLER-IS-ACTIVE ON GARBAGE.
051600     PERFORM 2000-READ-SELLER-NEXT THRU 2000-EXIT.
051700*              ONE PASS OF THIS PARAGRAPH PER SELLER-FILE ROW,
051800*              ACTIVE OR NOT - 3000-PROCESS-ONE-SELLER ITSELF
051900*              SCREENS OUT INACTIVE SELLERS AS ITS FIRST TEST.
052000     PERFORM 3000-PROCESS-ONE-SELLER THRU 3000-EXIT
052100         UNTIL SELLER-EOF.
052200     CLOSE SELLER-FILE.
052300 
052400*              FINAL COUNTS BACK TO THE CALLER - NOTE THE THREE
052500*              INTERNAL SKIP BUCKETS ARE SUMMED HERE, NOT KEPT
052600*              SEPARATE ACROSS THE CALL BOUNDARY (SEE THE WS-RUN-
052700*              TOTALS BANNER COMMENT ABOVE FOR WHY THE BREAKDOWN
052800*              STILL MATTERS INTERNALLY).
052900     MOVE WS-SUCCESS-COUNT TO SPRC-SUCCESS-COUNT.
053000     ADD WS-SKIP-ALREADY-EXISTS WS-SKIP-PROCESSING-ERR
053100         WS-SKIP-WRITE-ERROR GIVING WS-SKIP-COUNT-TOTAL.
053200     MOVE WS-SKIP-COUNT-TOTAL TO SPRC-SKIP-COUNT.
053300     GOBACK.
053400 
053500*----------------------------------------------------------------
053600*  1000-LOAD-EXISTING-SETTLEMENTS  -  RULE 9/10 SUPPORT
053700*      ONE FULL PASS OF SETTLEMENT-FILE, KEEPING ONLY THE DAILY-
053800*      CYCLE ROWS WHOSE PERIOD-START MATCHES TODAY'S TARGET DATE
053900*      - THOSE ARE THE ONLY ROWS THAT CAN COLLIDE WITH A
054000*      SETTLEMENT THIS RUN IS ABOUT TO CREATE.  WEEKLY/MONTHLY
054100*      CYCLE ROWS (IF THIS SYSTEM EVER GROWS THEM) ARE SKIPPED
054200*      HERE ON PURPOSE - SEE 1100 BELOW.
054300*----------------------------------------------------------------
054400 1000-LOAD-EXISTING-SETTLEMENTS.
054500     MOVE 0 TO WS-EXISTING-SETL-COUNT.
054600     OPEN INPUT SETTLEMENT-FILE.
054700     MOVE "N" TO W-SETL-EOF-SW.
054800     READ SETTLEMENT-FILE
054900         AT END MOVE "Y" TO W-SETL-EOF-SW.
055000     PERFORM 1100-LOAD-ONE-SETTLEMENT THRU 1100-EXIT
055100         UNTIL SETL-EOF.
055200     CLOSE SETTLEMENT-FILE.
055300 1000-EXIT.
055400     EXIT.
055500 
055600 1100-LOAD-ONE-SETTLEMENT.
055700*              BOTH CONDITIONS MUST HOLD - CYCLE-TYPE = DAILY AND
055800*              PERIOD-START = TODAY.  A MONTHLY SETTLEMENT ROW
055900*              WHOSE PERIOD HAPPENS TO START TODAY WOULD STILL BE
056000*              SKIPPED BECAUSE IT IS NOT A DAILY-CYCLE ROW.
056100     IF SETL-CYCLE-IS-DAILY
056200        AND SETL-PERIOD-START = GDTV-DATE
056300*              2000-ROW CAP - SEE THE TABLE'S OWN BANNER COMMENT
056400*              ABOVE.  A ROW BEYOND THE CAP IS SILENTLY DROPPED
056500*              FROM THE LOOKUP TABLE, NOT COUNTED AS AN ERROR -
056600*              IN PRACTICE THE COMPANY HAS NEVER HAD ANYWHERE
056700*              CLOSE TO 2000 SELLERS SETTLE ON THE SAME DAY.
056800        IF WS-EXISTING-SETL-COUNT < 2000
056900           ADD 1 TO WS-EXISTING-SETL-COUNT
057000           MOVE SETL-SELLER-ID TO
057100               WS-EXISTING-SETL-ENTRY (WS-EXISTING-SETL-COUNT).
057200*              READ THE NEXT ROW REGARDLESS OF WHETHER THIS ONE
057300*              QUALIFIED - THE LOOP CONDITION IS SETL-EOF, NOT
057400*              ANY FIELD OF THE CURRENT ROW.
057500     READ SETTLEMENT-FILE
057600         AT END MOVE "Y" TO W-SETL-EOF-SW.
057700 1100-EXIT.
057800     EXIT.
057900 
058000*----------------------------------------------------------------
058100*  2000-READ-SELLER-NEXT  -  SellerItemReader (batch flow step 2)
058200*      SHARED READ PARAGRAPH FOR THE OUTER SELLER LOOP - CALLED
058300*      ONCE TO PRIME AND AGAIN AT THE BOTTOM OF 3000-PROCESS-ONE-
058400*      SELLER ON EVERY PASS.
058500*----------------------------------------------------------------
058600 2000-READ-SELLER-NEXT.
058700     READ SELLER-FILE
058800         AT END MOVE "Y" TO W-SELLER-EOF-SW.
058900 2000-EXIT.
059000     EXIT.
059100 
059200*----------------------------------------------------------------
059300*  3000-PROCESS-ONE-SELLER  -  SettlementProcessor (batch flow
059400*                              step 3, all sub-steps)
059500*      ONE PASS OF THIS PARAGRAPH PER SELLER-FILE ROW.  EACH GO
059600*      TO 3000-NEXT-SELLER BELOW IS A SEPARATE EXIT REASON - READ
059700*      THEM TOP TO BOTTOM, THEY ARE CHECKED IN THE SAME ORDER A
059800*      MANUAL SETTLEMENT REVIEW WOULD CHECK THEM: IS THE SELLER
059900*      EVEN ACTIVE, DOES A SETTLEMENT ALREADY EXIST, DID EITHER
060000*      WORK TABLE OVERFLOW, IS THERE ANYTHING TO SETTLE AT ALL.
060100*----------------------------------------------------------------
060200 3000-PROCESS-ONE-SELLER.
060300     IF NOT SELLER-IS-ACTIVE
060400*              RULE 9 - ONLY ACTIVE SELLERS ARE CONSIDERED.
060500*              SUSPENDED AND CLOSED SELLERS ARE NOT COUNTED IN
060600*              EITHER THE SUCCESS OR SKIP BUCKETS - THEY SIMPLY
060700*              NEVER ENTER THIS PARAGRAPH'S BODY, SAME AS ACTIVE-
060800*              SELLER-COUNT'S OWN RULE-9 FILTER.
060900        GO TO 3000-NEXT-SELLER.
061000 
061100*              IDENTITY AND COMMISSION RATE HELD FOR THE ENTIRE
061200*              PASS THROUGH THIS SELLER'S ORDERS/ITEMS/REFUNDS -
061300*              SEE THE WS-CURRENT-SELLER BANNER COMMENT ABOVE.
061400     MOVE SELLER-ID TO WS-CURR-SELLER-ID.
061500     MOVE SELLER-COMMISSION-RATE TO WS-CURR-COMMISSION-RATE.
061600 
061700*              RULE 9/10 - HAS THIS SELLER ALREADY SETTLED TODAY.
061800*              CHECKED BEFORE ANY ORDER/REFUND WORK BEGINS SO THE
061900*              EXPENSIVE ORDER-FILE/ORDER-ITEM-FILE/REFUND-FILE
062000*              RESCANS ARE NEVER PERFORMED FOR A SELLER THAT IS
062100*              GOING TO BE SKIPPED ANYWAY.
062200     PERFORM 3100-CHECK-SETTLEMENT-EXISTS THRU 3100-EXIT.
062300     IF SETL-ALREADY-EXISTS
062400        ADD 1 TO WS-SKIP-ALREADY-EXISTS
062500        GO TO 3000-NEXT-SELLER.
062600 
062700*              RESET THE PER-SELLER WORK AREAS - EVERY ONE OF
062800*              THESE MUST BE ZEROED FRESH FOR EACH SELLER OR A
062900*              PRIOR SELLER'S LEFTOVER COUNTS AND AMOUNTS WOULD
063000*              BLEED INTO THE NEXT SELLER'S SETTLEMENT.
063100     MOVE 0 TO WS-SELLER-OITEM-COUNT.
063200     MOVE 0 TO WS-SETL-ITEM-COUNT.
063300     MOVE "N" TO W-TABLE-OVERFLOW-SW.
063400     MOVE ZEROS TO WS-GROSS-SALES-AMOUNT WS-REFUND-AMOUNT.
063500 
063600*              BATCH FLOW 3B - BUILDS THE ORDER-ITEM MEMBERSHIP
063700*              TABLE AND PRICES/BUFFERS EVERY ELIGIBLE SALE LINE.
063800     PERFORM 4000-FETCH-SELLER-ORDERS THRU 4000-EXIT.
063900     IF WORK-TABLE-OVERFLOWED
064000*              RULE FROM THE 03/11/96 CAPACITY REVIEW - AN
064100*              OVERFLOWING SELLER IS COUNTED AS A PROCESSING
064200*              ERROR AND SKIPPED WHOLE, NOT PARTIALLY SETTLED ON
064300*              A TRUNCATED TABLE.
064400        ADD 1 TO WS-SKIP-PROCESSING-ERR
064500        GO TO 3000-NEXT-SELLER.
064600 
064700*              BATCH FLOW 3C - PRICES/BUFFERS EVERY COMPLETED
064800*              REFUND THAT BELONGS TO ONE OF THIS SELLER'S ORDER
064900*              ITEMS AND FELL INSIDE TODAY'S CUTOFF WINDOW.
065000     PERFORM 5000-FETCH-SELLER-REFUNDS THRU 5000-EXIT.
065100     IF WORK-TABLE-OVERFLOWED
065200        ADD 1 TO WS-SKIP-PROCESSING-ERR
065300        GO TO 3000-NEXT-SELLER.
065400 
065500*              A SELLER WITH NO SALE AND NO REFUND LINE TODAY HAS
065600*              NOTHING TO SETTLE - NOT AN ERROR, JUST A QUIET
065700*              SKIP, DIFFERENT FROM THE PROCESSING-ERROR BUCKET
065800*              ABOVE.  THIS IS THE MOST COMMON SKIP REASON ON A
065900*              QUIET SALES DAY.
066000     IF WS-SETL-ITEM-COUNT = 0
066100        GO TO 3000-NEXT-SELLER.
066200 
066300*              RULES 3-8 - HEADER MATH, THEN THE ACTUAL FILE
066400*              WRITES.
066500     PERFORM 6000-COMPUTE-SETTLEMENT THRU 6000-EXIT.
066600     PERFORM 7000-WRITE-SETTLEMENT THRU 7000-EXIT.
066700*              A WRITE-ERROR SKIP IS ONLY POSSIBLE IF ONE OF THE
066800*              TWO FILE WRITES CAME BACK WITH A NON-ZERO FILE
066900*              STATUS - IN PRACTICE THIS HAS NEVER HAPPENED IN
067000*              PRODUCTION, BUT THE CHECK STAYS SO A DISK-FULL OR
067100*              SIMILAR CONDITION IS COUNTED RATHER THAN SILENTLY
067200*              TREATED AS SUCCESS.
067300     IF SETL-FILE-STATUS-OK AND SETI-FILE-STATUS-OK
067400        ADD 1 TO WS-SUCCESS-COUNT
067500     ELSE
067600        ADD 1 TO WS-SKIP-WRITE-ERROR.
067700 
067800*              COMMON EXIT FOR EVERY GO TO ABOVE - ALWAYS READS
067900*              THE NEXT SELLER-FILE ROW BEFORE FALLING OUT TO
068000*              3000-EXIT, REGARDLESS OF WHICH PATH GOT HERE.
068100 3000-NEXT-SELLER.
068200     PERFORM 2000-READ-SELLER-NEXT THRU 2000-EXIT.
068300 3000-EXIT.
068400     EXIT.
068500 
068600*----------------------------------------------------------------
068700*  3100-CHECK-SETTLEMENT-EXISTS  -  RULE 9/10 (batch flow 3a)
068800*      LINEAR SCAN OF THE LOOKUP TABLE BUILT IN 1000 ABOVE.  SETS
068900*      W-SETL-EXISTS-SW ON THE FIRST MATCH AND STOPS - THE TABLE
069000*      CANNOT CONTAIN A GIVEN SELLER-ID MORE THAN ONCE SINCE
069100*      SETTLEMENT-FILE ITSELF ENFORCES ONE DAILY SETTLEMENT PER
069200*      SELLER/DAY (RULE 10).
069300*----------------------------------------------------------------
069400 3100-CHECK-SETTLEMENT-EXISTS.
069500     MOVE "N" TO W-SETL-EXISTS-SW.
069600     MOVE 1 TO WS-EXISTING-SETL-SUB.
069700     PERFORM 3110-COMPARE-ONE-EXISTING THRU 3110-EXIT
069800         UNTIL WS-EXISTING-SETL-SUB > WS-EXISTING-SETL-COUNT
069900            OR SETL-ALREADY-EXISTS.
070000 3100-EXIT.
070100     EXIT.
070200 
070300 3110-COMPARE-ONE-EXISTING.
070400     IF WS-EXISTING-SETL-ENTRY (WS-EXISTING-SETL-SUB)
070500              = WS-CURR-SELLER-ID
070600        MOVE "Y" TO W-SETL-EXISTS-SW.
070700     ADD 1 TO WS-EXISTING-SETL-SUB.
070800 3110-EXIT.
070900     EXIT.
071000 
071100*----------------------------------------------------------------
071200*  4000-FETCH-SELLER-ORDERS  -  batch flow 3b, rule 9.  FULL
071300*  RESCAN OF ORDER-FILE FOR THIS SELLER (SEE 08/02/91 LOG NOTE).
071400*  FOR EVERY ORDER OF THIS SELLER (ANY STATUS) THE ORDER-ITEM
071500*  TABLE IS BUILT FOR THE LATER REFUND JOIN; ELIGIBLE ORDERS
071600*  ALSO GET THEIR ITEMS PRICED AND BUFFERED AS SALE LINES.
071700*
071800*  ORDER-FILE IS CLOSED AND REOPENED FOR EVERY SELLER SO THE
071900*  READ POINTER STARTS AT THE TOP OF THE FILE EACH TIME - THIS
072000*  IS THE FULL-RESCAN-PER-SELLER STRATEGY THE 08/02/91 AND
072100*  06/19/01 LOG ENTRIES DEFEND; THE ALTERNATIVE (A SORT/MERGE
072200*  PASS KEYED BY SELLER-ID) WOULD AVOID THE REPEATED REWIND BUT
072300*  HAS NEVER BEEN JUSTIFIED BY DAILY VOLUME.
072400*----------------------------------------------------------------
072500 4000-FETCH-SELLER-ORDERS.
072600     CLOSE ORDER-FILE.
072700     OPEN INPUT ORDER-FILE.
072800     MOVE "N" TO W-ORDER-EOF-SW.
072900*              PRIME THE INNER LOOP THE SAME WAY THE OUTER SELLER
073000*              LOOP IS PRIMED IN 0000-MAIN-LINE.
073100     READ ORDER-FILE
073200         AT END MOVE "Y" TO W-ORDER-EOF-SW.
073300     PERFORM 4100-CHECK-ONE-ORDER THRU 4100-EXIT
073400         UNTIL ORDER-EOF OR WORK-TABLE-OVERFLOWED.
073500     CLOSE ORDER-FILE.
073600 4000-EXIT.
073700     EXIT.
073800 
073900 4100-CHECK-ONE-ORDER.
074000*              ORDER-FILE IS NOT KEYED BY SELLER-ID (SEE FDORDR.
074100*              CBL) SO EVERY ROW ON THE FILE IS READ AND TESTED -
074200*              THIS IS THE COST OF THE FULL-RESCAN STRATEGY.
074300     IF ORDER-SELLER-ID = WS-CURR-SELLER-ID
074400        PERFORM 4200-FETCH-ORDER-ITEMS THRU 4200-EXIT.
074500     READ ORDER-FILE
074600         AT END MOVE "Y" TO W-ORDER-EOF-SW.
074700 4100-EXIT.
074800     EXIT.
074900 
075000*----------------------------------------------------------------
075100*  4200-FETCH-ORDER-ITEMS
075200*      FOR ONE ORDER OF THE CURRENT SELLER - DECIDES WHETHER THE
075300*      ORDER QUALIFIES AS TODAY'S SETTLE-ELIGIBLE BUSINESS (RULE
075400*      6/7), THEN RESCANS ORDER-ITEM-FILE FOR EVERY ITEM
075500*      BELONGING TO IT.  EVERY ITEM IS ADDED TO THE MEMBERSHIP
075600*      TABLE REGARDLESS OF ELIGIBILITY (SEE THE TABLE'S OWN
075700*      BANNER COMMENT ABOVE); ONLY ELIGIBLE-ORDER ITEMS ARE ALSO
075800*      PRICED AND BUFFERED AS SALE LINES.
075900*----------------------------------------------------------------
076000 4200-FETCH-ORDER-ITEMS.
076100     MOVE ORDER-ID TO WS-CURRENT-SETTLEMENT-ID.
076200*              REUSING WS-CURRENT-SETTLEMENT-ID AS A SCRATCH
076300*              HOLDER FOR THE ORDER-ID BEING SCANNED HERE IS SAFE
076400*              BECAUSE THE FIELD'S "REAL" JOB (CARRYING THE
076500*              SETTLEMENT-ID FOR 7100-WRITE-ONE-ITEM) DOES NOT
076600*              BEGIN UNTIL 7000-WRITE-SETTLEMENT, WHICH RUNS WELL
076700*              AFTER THIS PARAGRAPH HAS FINISHED FOR EVERY ORDER.
076800     MOVE "N" TO W-CURRENT-SELLER-ACTIVE.
076900*              RULE 6/7 - ORDER-IS-SETTLE-ELIGIBLE (AN ORDER-
077000*              STATUS 88-LEVEL IN FDORDR.CBL) PLUS TODAY'S DATE
077100*              AND THE CUTOFF-TIME WINDOW FROM WSDTWIN.CBL - ALL
077200*              FOUR CONDITIONS MUST HOLD FOR THIS ORDER'S ITEMS
077300*              TO BECOME SALE LINES.
077400     IF ORDER-IS-SETTLE-ELIGIBLE
077500        AND ORDER-DATE-YMD = GDTV-DATE
077600        AND ORDER-DATE-HMS >= GDTV-WINDOW-START-HMS
077700        AND ORDER-DATE-HMS <= GDTV-WINDOW-END-HMS
077800*              NOTE THE FIELD NAME - W-CURRENT-SELLER-ACTIVE IS A
077900*              MISNOMER CARRIED FORWARD FROM AN EARLIER DRAFT OF
078000*              THIS PARAGRAPH; IT REALLY MEANS "THIS ORDER IS
078100*              TODAY'S ELIGIBLE BUSINESS", NOT ANYTHING ABOUT THE
078200*              SELLER'S OWN ACTIVE/SUSPENDED/CLOSED STATUS (THAT
078300*              WAS ALREADY CHECKED ONCE IN 3000-PROCESS-ONE-
078400*              SELLER AND IS NOT RE-TESTED HERE).
078500        MOVE "Y" TO W-CURRENT-SELLER-ACTIVE.
078600 
078700*              REOPEN ORDER-ITEM-FILE FOR EVERY ORDER, SAME
078800*              RESCAN STRATEGY AS ORDER-FILE ABOVE - THIS IS THE
078900*              INNERMOST OF THE THREE NESTED RESCANS THIS
079000*              PROGRAM PERFORMS PER SELLER.
079100     CLOSE ORDER-ITEM-FILE.
079200     OPEN INPUT ORDER-ITEM-FILE.
079300     MOVE "N" TO W-OITEM-EOF-SW.
079400     READ ORDER-ITEM-FILE
079500         AT END MOVE "Y" TO W-OITEM-EOF-SW.
079600     PERFORM 4300-CHECK-ONE-ORDER-ITEM THRU 4300-EXIT
079700         UNTIL OITEM-EOF OR WORK-TABLE-OVERFLOWED.
079800     CLOSE ORDER-ITEM-FILE.
079900 4200-EXIT.
080000     EXIT.
080100 
080200 4300-CHECK-ONE-ORDER-ITEM.
080300*              ORDER-ITEM-FILE IS ALSO NOT KEYED BY ORDER-ID -
080400*              EVERY ROW IN THE WHOLE FILE IS TESTED AGAINST THE
080500*              ONE ORDER CURRENTLY BEING SCANNED.
080600     IF OITM-ORDER-ID = WS-CURRENT-SETTLEMENT-ID
080700        PERFORM 4400-ADD-ORDER-ITEM-TO-TABLES THRU 4400-EXIT.
080800     READ ORDER-ITEM-FILE
080900         AT END MOVE "Y" TO W-OITEM-EOF-SW.
081000 4300-EXIT.
081100     EXIT.
081200 
081300*----------------------------------------------------------------
081400*  4400-ADD-ORDER-ITEM-TO-TABLES
081500*      ADDS ONE ORDER-ITEM-ID TO THE MEMBERSHIP TABLE (ALWAYS)
081600*      AND, IF THE PARENT ORDER WAS FLAGGED ELIGIBLE ABOVE, ALSO
081700*      PRICES AND BUFFERS IT AS A SALE LINE.
081800*----------------------------------------------------------------
081900 4400-ADD-ORDER-ITEM-TO-TABLES.
082000     IF WS-SELLER-OITEM-COUNT NOT < 500
082100*              03/11/96 CAPACITY CAP - AN OVERFLOWING SELLER IS
082200*              FLAGGED AND THE REST OF THE 500-ROW TABLE FOR
082300*              THIS ORDER-ITEM IS ABANDONED IMMEDIATELY, NOT
082400*              PARTIALLY LOADED.
082500        MOVE "Y" TO W-TABLE-OVERFLOW-SW
082600        GO TO 4400-EXIT.
082700     ADD 1 TO WS-SELLER-OITEM-COUNT.
082800     MOVE ORDER-ITEM-ID TO
082900         WS-SELLER-OITEM-ENTRY (WS-SELLER-OITEM-COUNT).
083000 
083100*              ONLY PRICE/BUFFER THIS ITEM AS A SALE LINE IF THE
083200*              PARENT ORDER WAS FLAGGED ELIGIBLE IN 4200 ABOVE -
083300*              MEMBERSHIP-TABLE ENTRY HAPPENS REGARDLESS, PRICING
083400*              DOES NOT.
083500     IF W-CURRENT-SELLER-ACTIVE = "Y"
083600        PERFORM 4500-PRICE-AND-BUFFER-SALE THRU 4500-EXIT.
083700 4400-EXIT.
083800     EXIT.
083900 
084000*----------------------------------------------------------------
084100*  4500-PRICE-AND-BUFFER-SALE  -  rule 3
084200*      CALLS COMMISSION-CALCULATOR'S FUNCTION 1 TO PRICE ONE SALE
084300*      LINE, THEN PARKS THE RESULT IN THE SETTLEMENT-ITEM WORK
084400*      TABLE FOR LATER WRITING BY 7100.  ALSO ROLLS THE LINE'S
084500*      GROSS AMOUNT INTO THE HEADER-LEVEL GROSS-SALES-AMOUNT
084600*      ACCUMULATOR.
084700*----------------------------------------------------------------
084800 4500-PRICE-AND-BUFFER-SALE.
084900     IF WS-SETL-ITEM-COUNT NOT < 500
085000*              SAME 500-ROW CAP AS THE ORDER-ITEM TABLE - IF THE
085100*              SETTLEMENT-ITEM TABLE FILLS FIRST (POSSIBLE ONLY
085200*              IF EVERY ORDER-ITEM SEEN SO FAR WAS ELIGIBLE, THE
085300*              WORST CASE FOR THIS TABLE) THE SAME OVERFLOW
085400*              SWITCH IS SET.
085500        MOVE "Y" TO W-TABLE-OVERFLOW-SW
085600        GO TO 4500-EXIT.
085700 
085800*              FUNCTION 1 - PRICE ONE LINE.  ONLY THE RATE AND
085900*              GROSS AMOUNT ARE SUPPLIED; COMMISSION-CALCULATOR
086000*              RETURNS THE COMMISSION AND NET AMOUNTS FOR THIS
086100*              ONE LINE ONLY - IT DOES NOT SEE OR TOUCH THE
086200*              RUNNING HEADER TOTALS.
086300     MOVE 1 TO WS-CALC-FUNCTION-CODE.
086400     MOVE WS-CURR-COMMISSION-RATE TO WS-CALC-COMMISSION-RATE.
086500     MOVE OITM-TOTAL-AMOUNT TO WS-CALC-GROSS-AMOUNT.
086600     CALL "commission-calculator" USING WS-CALC-LINKAGE.
086700 
086800*              BUFFER THE PRICED LINE - "SALE"/"ORDER_ITEM" ARE
086900*              THE FIXED VALUES 7200-BUILD-DESCRIPTION AND THE
087000*              SETTLEMENT-ITEM RECORD ITSELF EXPECT FOR THIS
087100*              LINE TYPE.
087200     ADD 1 TO WS-SETL-ITEM-COUNT.
087300     MOVE "SALE"       TO WS-SETI-ITEM-TYPE (WS-SETL-ITEM-COUNT).
087400     MOVE "ORDER_ITEM" TO
087500                       WS-SETI-SOURCE-TYPE (WS-SETL-ITEM-COUNT).
087600     MOVE ORDER-ITEM-ID TO
087700                       WS-SETI-SOURCE-ID (WS-SETL-ITEM-COUNT).
087800     MOVE WS-CALC-GROSS-AMOUNT TO
087900                       WS-SETI-GROSS-AMT (WS-SETL-ITEM-COUNT).
088000     MOVE WS-CURR-COMMISSION-RATE TO
088100                       WS-SETI-COMM-RATE (WS-SETL-ITEM-COUNT).
088200     MOVE WS-CALC-COMMISSION-AMOUNT TO
088300                       WS-SETI-COMM-AMT (WS-SETL-ITEM-COUNT).
088400     MOVE WS-CALC-NET-AMOUNT TO
088500                       WS-SETI-NET-AMT (WS-SETL-ITEM-COUNT).
088600 
088700*              RULE 3/9 HEADER ACCUMULATOR - ROLLED UP ACROSS
088800*              EVERY SALE LINE FOR THIS SELLER, THEN FED TO
088900*              COMMISSION-CALCULATOR'S FUNCTION 2 AT 6000.
089000     ADD WS-CALC-GROSS-AMOUNT TO WS-GROSS-SALES-AMOUNT.
089100 4500-EXIT.
089200     EXIT.
089300 
089400*----------------------------------------------------------------
089500*  5000-FETCH-SELLER-REFUNDS  -  batch flow 3c, rule 9.  FULL
089600*  RESCAN OF REFUND-FILE, MEMBERSHIP TESTED AGAINST THE ORDER-
089700*  ITEM TABLE BUILT IN 4000 ABOVE.
089800*
089900*  THIS PASS RUNS AFTER 4000-FETCH-SELLER-ORDERS HAS FULLY
090000*  FINISHED, NOT INTERLEAVED WITH IT - THE MEMBERSHIP TABLE MUST
090100*  BE COMPLETE BEFORE A SINGLE REFUND CAN BE TESTED AGAINST IT,
090200*  SINCE A REFUND COULD BELONG TO ANY ORDER-ITEM OF THIS SELLER,
090300*  INCLUDING THE LAST ONE READ.
090400*----------------------------------------------------------------
090500 5000-FETCH-SELLER-REFUNDS.
090600     CLOSE REFUND-FILE.
090700     OPEN INPUT REFUND-FILE.
090800     MOVE "N" TO W-RFUND-EOF-SW.
090900     READ REFUND-FILE
091000         AT END MOVE "Y" TO W-RFUND-EOF-SW.
091100     PERFORM 5100-CHECK-ONE-REFUND THRU 5100-EXIT
091200         UNTIL RFUND-EOF OR WORK-TABLE-OVERFLOWED.
091300     CLOSE REFUND-FILE.
091400 5000-EXIT.
091500     EXIT.
091600 
091700 5100-CHECK-ONE-REFUND.
091800*              RULE 6/7 - RFND-IS-COMPLETED PLUS TODAY'S DATE AND
091900*              CUTOFF WINDOW, THE SAME THREE-CONDITION SHAPE USED
092000*              FOR ORDER ELIGIBILITY IN 4200 ABOVE BUT TESTED
092100*              AGAINST THE REFUND'S OWN COMPLETED-DATE/TIME
092200*              FIELDS RATHER THAN AN ORDER'S.
092300     IF RFND-IS-COMPLETED
092400        AND RFND-COMPLETED-YMD = GDTV-DATE
092500        AND RFND-COMPLETED-HMS >= GDTV-WINDOW-START-HMS
092600        AND RFND-COMPLETED-HMS <= GDTV-WINDOW-END-HMS
092700        PERFORM 5200-CHECK-MEMBERSHIP THRU 5200-EXIT.
092800     READ REFUND-FILE
092900         AT END MOVE "Y" TO W-RFUND-EOF-SW.
093000 5100-EXIT.
093100     EXIT.
093200 
093300*----------------------------------------------------------------
093400*  5200-CHECK-MEMBERSHIP
093500*      IS THIS REFUND'S ORDER-ITEM ONE THAT BELONGS TO THE
093600*      CURRENT SELLER - TESTED AGAINST THE TABLE 4000 BUILT, NOT
093700*      AGAINST ORDER-FILE OR ORDER-ITEM-FILE DIRECTLY, SINCE
093800*      BOTH ARE ALREADY CLOSED BY THE TIME THIS PARAGRAPH RUNS.
093900*----------------------------------------------------------------
094000 5200-CHECK-MEMBERSHIP.
094100     MOVE "N" TO W-SETL-EXISTS-SW.
094200     MOVE 1 TO WS-SELLER-OITEM-SUB.
094300     PERFORM 5300-COMPARE-ONE-MEMBER THRU 5300-EXIT
094400         UNTIL WS-SELLER-OITEM-SUB > WS-SELLER-OITEM-COUNT
094500            OR SETL-ALREADY-EXISTS.
094600*              SETL-ALREADY-EXISTS IS BEING READ HERE AS A PLAIN
094700*              FOUND/NOT-FOUND FLAG, NOT AS "A SETTLEMENT
094800*              EXISTS" - SEE 5300'S OWN BANNER COMMENT BELOW FOR
094900*              WHY THIS REUSE IS SAFE.
095000     IF SETL-ALREADY-EXISTS
095100        PERFORM 5400-PRICE-AND-BUFFER-REFUND THRU 5400-EXIT.
095200 5200-EXIT.
095300     EXIT.
095400 
095500*----------------------------------------------------------------
095600*  reuses W-SETL-EXISTS-SW / SETL-ALREADY-EXISTS as a
095700*  plain found/not-found flag - the name is a carry-
095800*  over from the settlement idempotency check but
095900*  the bit means the same thing here: "match found"
096000*
096100*  THIS IS SAFE ONLY BECAUSE 3100-CHECK-SETTLEMENT-EXISTS (THE
096200*  PARAGRAPH THAT GIVES THE SWITCH ITS "REAL" MEANING) HAS
096300*  ALREADY FINISHED FOR THIS SELLER LONG BEFORE 5200 EVER SETS
096400*  THE SWITCH AGAIN - THE TWO USES NEVER OVERLAP WITHIN A SINGLE
096500*  SELLER'S PROCESSING.
096600*----------------------------------------------------------------
096700 5300-COMPARE-ONE-MEMBER.
096800     IF WS-SELLER-OITEM-ENTRY (WS-SELLER-OITEM-SUB)
096900              = RFND-ORDER-ITEM-ID
097000        MOVE "Y" TO W-SETL-EXISTS-SW.
097100     ADD 1 TO WS-SELLER-OITEM-SUB.
097200 5300-EXIT.
097300     EXIT.
097400 
097500*----------------------------------------------------------------
097600*  5400-PRICE-AND-BUFFER-REFUND  -  rule 4
097700*      SAME SHAPE AS 4500 ABOVE, BUT THE GROSS AMOUNT PASSED TO
097800*      COMMISSION-CALCULATOR IS NEGATED FIRST (RFND-AMOUNT IS
097900*      ALWAYS STORED POSITIVE ON REFUND-FILE) SO THE PRICED
098000*      LINE'S COMMISSION AND NET AMOUNTS COME BACK NEGATIVE TOO.
098100*----------------------------------------------------------------
098200 5400-PRICE-AND-BUFFER-REFUND.
098300     IF WS-SETL-ITEM-COUNT NOT < 500
098400        MOVE "Y" TO W-TABLE-OVERFLOW-SW
098500        GO TO 5400-EXIT.
098600 
098700*              FUNCTION 1 AGAIN - SAME PRICING ROUTINE AS A SALE
098800*              LINE, JUST WITH A NEGATIVE GROSS AMOUNT.
098900     MOVE 1 TO WS-CALC-FUNCTION-CODE.
099000     MOVE WS-CURR-COMMISSION-RATE TO WS-CALC-COMMISSION-RATE.
099100     COMPUTE WS-CALC-GROSS-AMOUNT = RFND-AMOUNT * -1.
099200     CALL "commission-calculator" USING WS-CALC-LINKAGE.
099300 
099400*              BUFFER THE PRICED LINE - "REFUND"/"REFUND" ARE THE
099500*              FIXED VALUES FOR THIS LINE TYPE, MIRRORING THE
099600*              "SALE"/"ORDER_ITEM" PAIR IN 4500 ABOVE.
099700     ADD 1 TO WS-SETL-ITEM-COUNT.
099800     MOVE "REFUND" TO WS-SETI-ITEM-TYPE (WS-SETL-ITEM-COUNT).
099900     MOVE "REFUND" TO WS-SETI-SOURCE-TYPE (WS-SETL-ITEM-COUNT).
100000     MOVE REFUND-ID TO WS-SETI-SOURCE-ID (WS-SETL-ITEM-COUNT).
100100     MOVE WS-CALC-GROSS-AMOUNT TO
100200                       WS-SETI-GROSS-AMT (WS-SETL-ITEM-COUNT).
100300     MOVE WS-CURR-COMMISSION-RATE TO
100400                       WS-SETI-COMM-RATE (WS-SETL-ITEM-COUNT).
100500     MOVE WS-CALC-COMMISSION-AMOUNT TO
100600                       WS-SETI-COMM-AMT (WS-SETL-ITEM-COUNT).
100700     MOVE WS-CALC-NET-AMOUNT TO
100800                       WS-SETI-NET-AMT (WS-SETL-ITEM-COUNT).
100900 
101000*              RULE 4 HEADER ACCUMULATOR - ALWAYS ADDS A POSITIVE
101100*              RFND-AMOUNT, NEVER THE NEGATED WS-CALC-GROSS-
101200*              AMOUNT, BECAUSE WS-REFUND-AMOUNT IS SUBTRACTED
101300*              (NOT ADDED) AT THE HEADER LEVEL BY COMMISSION-
101400*              CALCULATOR'S FUNCTION 2 - SEE THAT PROGRAM'S RULE-
101500*              4 COMMENTARY.
101600     ADD RFND-AMOUNT TO WS-REFUND-AMOUNT.
101700 5400-EXIT.
101800     EXIT.
101900 
102000*----------------------------------------------------------------
102100*  6000-COMPUTE-SETTLEMENT  -  rules 3-7 (header level)
102200*      HANDS THE THREE ACCUMULATED HEADER AMOUNTS (GROSS SALES,
102300*      REFUNDS, ADJUSTMENT) TO COMMISSION-CALCULATOR'S FUNCTION 2
102400*      AND KEEPS THE FOUR RESULTING FIGURES (NET SALES,
102500*      COMMISSION, TAX, PAYOUT) FOR 7000-WRITE-SETTLEMENT TO
102600*      PUT ON THE SETTLEMENT RECORD.
102700*----------------------------------------------------------------
102800 6000-COMPUTE-SETTLEMENT.
102900     MOVE 2 TO WS-CALC-FUNCTION-CODE.
103000     MOVE WS-CURR-COMMISSION-RATE TO WS-CALC-COMMISSION-RATE.
103100     MOVE WS-GROSS-SALES-AMOUNT TO WS-CALC-GROSS-AMOUNT.
103200     MOVE WS-REFUND-AMOUNT TO WS-CALC-REFUND-AMOUNT.
103300     MOVE WS-ADJUSTMENT-AMOUNT TO WS-CALC-ADJUSTMENT-AMOUNT.
103400     CALL "commission-calculator" USING WS-CALC-LINKAGE.
103500 
103600*              ONLY THE FOUR HEADER-LEVEL OUTPUTS ARE KEPT HERE -
103700*              THE COMMISSION RATE AND THE THREE INPUT AMOUNTS
103800*              ARE ALREADY HELD ELSEWHERE (WS-CURR-COMMISSION-
103900*              RATE, WS-GROSS-SALES-AMOUNT, WS-REFUND-AMOUNT,
104000*              WS-ADJUSTMENT-AMOUNT) AND DO NOT NEED TO BE MOVED
104100*              BACK OUT OF THE LINKAGE AREA.
104200     MOVE WS-CALC-NET-AMOUNT TO WS-NET-SALES-AMOUNT.
104300     MOVE WS-CALC-COMMISSION-AMOUNT TO WS-COMMISSION-AMOUNT.
104400     MOVE WS-CALC-TAX-AMOUNT TO WS-TAX-AMOUNT.
104500     MOVE WS-CALC-PAYOUT-AMOUNT TO WS-PAYOUT-AMOUNT.
104600 6000-EXIT.
104700     EXIT.
104800 
104900*----------------------------------------------------------------
105000*  7000-WRITE-SETTLEMENT  -  SettlementWriter (batch flow 4)
105100*      WRITES ONE SETTLEMENT HEADER ROW, THEN - ONLY IF THE
105200*      HEADER WRITE SUCCEEDED - DRAINS THE SETTLEMENT-ITEM WORK
105300*      TABLE ONE ROW AT A TIME VIA 7100.  A FAILED HEADER WRITE
105400*      LEAVES SETTLEMENT-ITEM-FILE UNTOUCHED - THIS PROGRAM NEVER
105500*      WRITES DETAIL ROWS FOR A HEADER THAT DOES NOT EXIST.
105600*----------------------------------------------------------------
105700 7000-WRITE-SETTLEMENT.
105800*              FUNCTION 2/ID-TYPE 2 - NEXT SETTLEMENT-ID.  THIS
105900*              IS THE ONLY POINT IN THE WHOLE PROGRAM WHERE A
106000*              SETTLEMENT-ID IS MINTED - EVERY DETAIL ROW WRITTEN
106100*              BELOW REUSES THE SAME VALUE AS A FOREIGN KEY.
106200     MOVE 2 TO WS-JCTL-FUNCTION-CODE.
106300     MOVE 2 TO WS-JCTL-ID-TYPE.
106400     CALL "job-run-control" USING WS-JCTL-LINKAGE.
106500 
106600*              OPEN EXTEND - APPEND TO THE END OF SETTLEMENT-FILE,
106700*              NEVER REWRITE OR OVERLAY AN EXISTING ROW.  SAME
106800*              OPEN MODE USED FOR SETTLEMENT-ITEM-FILE BELOW.
106900     OPEN EXTEND SETTLEMENT-FILE.
107000     MOVE WS-JCTL-NEXT-ID-VALUE TO SETTLEMENT-ID
107100                                    WS-CURRENT-SETTLEMENT-ID.
107200     MOVE WS-CURR-SELLER-ID TO SETL-SELLER-ID.
107300     MOVE "DAILY" TO SETL-CYCLE-TYPE.
107400     MOVE GDTV-DATE TO SETL-PERIOD-START SETL-PERIOD-END.
107500*              A DAILY-CYCLE SETTLEMENT'S PERIOD-START AND
107600*              PERIOD-END ARE THE SAME DATE - THERE IS NO SPAN TO
107700*              COVER.  1000-LOAD-EXISTING-SETTLEMENTS ABOVE RELIES
107800*              ON THIS WHEN IT MATCHES ON PERIOD-START ALONE.
107900     MOVE WS-GROSS-SALES-AMOUNT TO SETL-GROSS-SALES-AMOUNT.
108000     MOVE WS-REFUND-AMOUNT TO SETL-REFUND-AMOUNT.
108100     MOVE WS-CURR-COMMISSION-RATE TO SETL-COMMISSION-RATE.
108200     MOVE WS-COMMISSION-AMOUNT TO SETL-COMMISSION-AMOUNT.
108300     MOVE WS-TAX-AMOUNT TO SETL-TAX-AMOUNT.
108400     MOVE WS-ADJUSTMENT-AMOUNT TO SETL-ADJUSTMENT-AMOUNT.
108500     MOVE WS-PAYOUT-AMOUNT TO SETL-PAYOUT-AMOUNT.
108600*              EVERY SETTLEMENT THIS PROGRAM CREATES STARTS LIFE
108700*              AS PENDING - NOTHING IN THIS PROGRAM EVER MOVES A
108800*              SETTLEMENT TO PAID OR ANY OTHER STATUS, THAT IS A
108900*              SEPARATE DOWNSTREAM PROCESS OUTSIDE THIS SUITE.
109000     MOVE "PENDING" TO SETL-STATUS.
109100     WRITE SETTLEMENT-RECORD.
109200     CLOSE SETTLEMENT-FILE.
109300 
109400*              DETAIL ROWS ARE ONLY WRITTEN IF THE HEADER WRITE
109500*              CAME BACK "00" - SEE THE PARAGRAPH BANNER ABOVE.
109600     IF SETL-FILE-STATUS-OK
109700        OPEN EXTEND SETTLEMENT-ITEM-FILE
109800        MOVE 1 TO WS-SETL-ITEM-SUB
109900        PERFORM 7100-WRITE-ONE-ITEM THRU 7100-EXIT
110000            UNTIL WS-SETL-ITEM-SUB > WS-SETL-ITEM-COUNT
110100               OR NOT SETI-FILE-STATUS-OK
110200*              THE LOOP ALSO STOPS EARLY IF A DETAIL WRITE ITSELF
110300*              FAILS - THE FIRST BAD WRITE ABANDONS THE REMAINING
110400*              BUFFERED LINES RATHER THAN CONTINUING TO WRITE
110500*              AFTER A KNOWN I/O PROBLEM.
110600        CLOSE SETTLEMENT-ITEM-FILE.
110700 7000-EXIT.
110800     EXIT.
110900 
111000*----------------------------------------------------------------
111100*  7100-WRITE-ONE-ITEM
111200*      WRITES ONE SETTLEMENT-ITEM ROW FROM THE WORK TABLE ENTRY
111300*      AT WS-SETL-ITEM-SUB.  EACH ROW GETS ITS OWN SETTLEMENT-
111400*      ITEM-ID FROM JOB-RUN-CONTROL - THESE ARE NOT SEQUENTIAL
111500*      WITHIN A SINGLE SETTLEMENT, THEY ARE SEQUENTIAL ACROSS THE
111600*      WHOLE COMPANY (SAME ID-CONTROL-FILE COUNTER EVERY PROGRAM
111700*      THAT CALLS JOB-RUN-CONTROL FUNCTION 2/ID-TYPE 3 SHARES).
111800*----------------------------------------------------------------
111900 7100-WRITE-ONE-ITEM.
112000*              FUNCTION 2/ID-TYPE 3 - NEXT SETTLEMENT-ITEM-ID.
112100     MOVE 3 TO WS-JCTL-FUNCTION-CODE.
112200     MOVE 3 TO WS-JCTL-ID-TYPE.
112300     CALL "job-run-control" USING WS-JCTL-LINKAGE.
112400 
112500*              RULE 8 - EVERY DETAIL ROW CARRIES THE PARENT
112600*              HEADER'S SETTLEMENT-ID AS A FOREIGN KEY, SET
112700*              ASIDE IN 7000-WRITE-SETTLEMENT ABOVE.
112800     MOVE WS-JCTL-NEXT-ID-VALUE TO SETTLEMENT-ITEM-ID.
112900     MOVE WS-CURRENT-SETTLEMENT-ID TO SETI-SETTLEMENT-ID.
113000     MOVE WS-SETI-ITEM-TYPE (WS-SETL-ITEM-SUB) TO
113100                                    SETI-ITEM-TYPE.
113200     MOVE WS-SETI-SOURCE-TYPE (WS-SETL-ITEM-SUB) TO
113300                                    SETI-SOURCE-TYPE.
113400     MOVE WS-SETI-SOURCE-ID (WS-SETL-ITEM-SUB) TO
113500                                    SETI-SOURCE-ID.
113600     MOVE WS-SETI-GROSS-AMT (WS-SETL-ITEM-SUB) TO
113700                                    SETI-GROSS-AMOUNT.
113800     MOVE WS-SETI-COMM-RATE (WS-SETL-ITEM-SUB) TO
113900                                    SETI-COMMISSION-RATE.
114000     MOVE WS-SETI-COMM-AMT (WS-SETL-ITEM-SUB) TO
114100                                    SETI-COMMISSION-AMOUNT.
114200     MOVE WS-SETI-NET-AMT (WS-SETL-ITEM-SUB) TO
114300                                    SETI-NET-AMOUNT.
114400*              DESCRIPTION TEXT IS BUILT LAST, JUST BEFORE THE
114500*              WRITE - SEE THE WS-SETL-ITEM-TABLE BANNER COMMENT
114600*              ABOVE FOR WHY IT IS NOT STORED IN THE WORK TABLE
114700*              ITSELF.
114800     PERFORM 7200-BUILD-DESCRIPTION THRU 7200-EXIT.
114900 
115000     WRITE SETTLEMENT-ITEM-RECORD.
115100     ADD 1 TO WS-SETL-ITEM-SUB.
115200 7100-EXIT.
115300     EXIT.
115400 
115500*----------------------------------------------------------------
115600*  7200-BUILD-DESCRIPTION
115700*      DERIVES THE HUMAN-READABLE DESCRIPTION TEXT FROM THE LINE
115800*      TYPE RATHER THAN CARRYING IT IN THE WORK TABLE - A SALE
115900*      LINE ALWAYS READS "SETTLEMENT - SALE", A REFUND LINE
116000*      ALWAYS READS "SETTLEMENT - REFUND DEDUCTION".  THERE IS NO
116100*      THIRD LINE TYPE TODAY, SO THE ELSE BRANCH COVERS EVERY
116200*      REMAINING CASE.
116300*----------------------------------------------------------------
116400 7200-BUILD-DESCRIPTION.
116500     IF SETI-TYPE-IS-SALE
116600        MOVE "SETTLEMENT - SALE" TO SETI-DESCRIPTION
116700     ELSE
116800        MOVE "SETTLEMENT - REFUND DEDUCTION" TO
116900                                    SETI-DESCRIPTION.
117000 7200-EXIT.
117100     EXIT.
