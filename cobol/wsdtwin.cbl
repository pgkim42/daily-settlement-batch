000100*----------------------------------------------------------------
000200* WSDTWIN.CBL - WORKING-STORAGE for the settlement run's target-
000300*              date parameter and the 00:00:00/23:59:59 window
000400*              derived from it.  Trimmed 03/11/96 down from the
000500*              old wsdate.cbl CRT date-entry copybook - the
000600*              leap-year check, the CCYY/MM/DD breakdown and the
000700*              heading/prompt fields it used for screen work are
000800*              gone since nobody keys this date in by hand any
000900*              more.  JOB-RUN-CONTROL supplies GDTV-DATE from the
001000*              PARM card.
001100*----------------------------------------------------------------
001200 01  GDTV-DATE                    PIC 9(8).
001300 
001400*              the day window this run settles against
001500 77  GDTV-WINDOW-START-HMS        PIC 9(6)  VALUE 000000.
001600 77  GDTV-WINDOW-END-HMS          PIC 9(6)  VALUE 235959.
